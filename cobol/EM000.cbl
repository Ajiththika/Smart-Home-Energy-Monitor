000100****************************************************************
000110*                                                               *
000120*                 ENERGY MONITOR - START OF RUN                 *
000130*        LOADS AND VALIDATES THE APPLIANCE FILE, THEN          *
000140*        CALLS THE THREE REPORT PROGRAMS IN TURN                *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.             EM000.
000220 AUTHOR.                 R J HOLLIS.
000230 INSTALLATION.           APPLEWOOD COMPUTERS - UTILITY SYSTEMS.
000240 DATE-WRITTEN.           19/11/1985.
000250 DATE-COMPILED.
000260 SECURITY.               COPYRIGHT (C) 1985-2026 AND LATER,
000270*                        APPLEWOOD COMPUTERS.  ALL RIGHTS
000280*                        RESERVED.  NOT FOR RESALE OR HIRE.
000290*
000300*    REMARKS.            SMART HOME ENERGY MONITOR, START OF
000310*                        RUN MODULE.  READS AND VALIDATES THE
000320*                        APPLIANCE FILE AND THE RUN PARAMETER
000330*                        RECORD, BUILDS THE IN-MEMORY DEVICE
000340*                        TABLE, THEN CALLS EMCOST, EMFCST AND
000350*                        EMPRED IN TURN TO PRODUCE THE THREE
000360*                        PRINTED REPORTS.
000370*
000380*    CALLED MODULES.     EMCOST.
000390*                        EMFCST.
000400*                        EMPRED.
000410*
000420*    FILES USED.
000430*                        APPLFILE.  APPLIANCE INPUT.
000440*                        PARMFILE.  RUN PARAMETER RECORD.
000450*
000460*    ERROR MESSAGES USED.
000470*                        EM001 - EM008.
000480*
000490* CHANGES:
000500* 19/11/85 RJH  - 1.0.00 CREATED.
000510* 02/03/86 RJH  - 1.0.01 ADDED DUPLICATE DEVICE ID CHECK, A
000520*                        SECOND METER WAS LOADED TWICE ON A
000530*                        TEST RUN AND THE FORECAST DOUBLED UP.
000540* 14/07/89 RJH  - 1.0.02 RAISED THE TABLE LIMIT FROM 100 TO 200
000550*                        DEVICES FOR THE BIGGER SITES.
000560* 23/01/91 KTM  - 1.0.03 HOURS/DAY NOW CHECKED AGAINST 24, NOT
000570*                        16 - SHIFT WORKERS LEAVE THINGS ON.
000580* 11/09/95 KTM  - 1.0.04 BLANK AND COMMENT LINES NOW SKIPPED ON
000590*                        THE APPLIANCE FILE INSTEAD OF ABORTING.
000600* 30/11/98 PDQ  - 1.0.05 YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000610*                        FIELDS FOUND IN THIS MODULE, NO CHANGE
000620*                        REQUIRED, SIGNED OFF FOR Y2K.
000630* 18/06/03 PDQ  - 1.0.06 EXTRA DAILY COST AND THRESHOLD NOW
000640*                        ACCEPT ZERO RATHER THAN REJECTING IT.
000650* 19/11/25 RJH  - 2.0.00 REWRITTEN FOR THE NEW PARALLEL-ARRAY
000660*                        DEVICE TABLE AND THE THREE-PROGRAM
000670*                        CALL CHAIN - SEE EMCOST/EMFCST/EMPRED.
000680* 03/12/25 RJH  - 2.0.01 REPORTS NUMBER OF DEVICES LOADED ON
000690*                        THE CONSOLE BEFORE CALLING THE REPORT
000700*                        CHAIN, PER REQUEST FROM OPERATIONS.
000710* 06/12/25 RJH  - 2.0.02 REPLACED THE OLD NOT-NUMERIC TEST WITH
000720*                        BA060, WHICH WALKS THE TEXT DIGIT BY
000730*                        DIGIT - THE CLASS TEST WAS FAILING
000740*                        EVERY RECORD BECAUSE OF THE DECIMAL
000750*                        POINT CHARACTER IN THE INPUT TEXT.
000760* 12/12/25 RJH  - 2.0.03 AA020 NOW TESTS EM-PARSE-INVALID AFTER
000770*                        EACH CALL TO BA060, THE SAME AS BA020
000780*                        ALREADY DID FOR THE DEVICE FIELDS - A
000790*                        BAD RATE LINE WAS PARSING PART WAY AND
000800*                        STILL PASSING THE ZERO CHECK.
000810* 13/12/25 RJH  - 2.0.04 BA050 WAS WRITING THE SPLIT CHARACTER TO
000820*                        EM-SPLIT-FIELD (EM-SPLIT-USED) WITH NO
000830*                        CHECK THAT EM-SPLIT-USED WAS STILL IN
000840*                        RANGE - A LINE WITH MORE THAN 5 FIELDS
000850*                        WAS WRITING PAST THE END OF THE TABLE
000860*                        AND INTO EM-SPLIT-USED'S OWN STORAGE.
000870*                        THE WRITE IS NOW SKIPPED ONCE EM-SPLIT-
000880*                        USED GOES ABOVE 5 - EM-SPLIT-USED ITSELF
000890*                        IS LEFT TO KEEP COUNTING SO BA040'S
000900*                        FIELD-COUNT CHECK STILL SEES THE TRUE
000910*                        NUMBER OF FIELDS AND REJECTS THE LINE.
000920*
000930*************************************************************************
000940* COPYRIGHT NOTICE.
000950* ****************
000960*
000970* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS SMART HOME
000980* ENERGY MONITOR SUITE AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS,
000990* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE SAME TERMS AS THE
001000* REST OF THE SUITE - SEE THE FILE COPYING FOR DETAILS.
001010*
001020*************************************************************************
001030*
001040 ENVIRONMENT             DIVISION.
001050*================================
001060*
001070 CONFIGURATION           SECTION.
001080 SPECIAL-NAMES.
001090     C01 IS TOP-OF-FORM.
001100*
001110 INPUT-OUTPUT             SECTION.
001120 FILE-CONTROL.
001130     SELECT EM-APPLIANCE-FILE  ASSIGN TO "APPLFILE"
001140            ORGANIZATION       IS LINE SEQUENTIAL
001150            FILE STATUS        IS EM-APPL-STATUS.
001160     SELECT EM-PARAMETER-FILE  ASSIGN TO "PARMFILE"
001170            ORGANIZATION       IS LINE SEQUENTIAL
001180            FILE STATUS        IS EM-PARM-STATUS.
001190*
001200 DATA                    DIVISION.
001210*================================
001220*
001230 FILE                    SECTION.
001240*
001250 FD  EM-APPLIANCE-FILE.
001260 01  EM-APPLIANCE-LINE           PIC X(80).
001270*
001280 FD  EM-PARAMETER-FILE.
001290 01  EM-PARAMETER-LINE           PIC X(80).
001300*
001310 WORKING-STORAGE         SECTION.
001320*-----------------------
001330 77  PROG-NAME                   PIC X(15) VALUE "EM000 (2.0.04)".
001340*
001350 01  WS-Data.
001360     03  EM-APPL-STATUS          PIC XX.
001370     03  EM-PARM-STATUS          PIC XX.
001380     03  EM-LINE-COUNT           PIC 9(5)  COMP.
001390     03  EM-CHECK-SUBSCR         PIC 9(5)  COMP.
001400     03  EM-WORK-SWITCH          PIC X     VALUE "N".
001410         88  EM-EOF-APPLIANCES             VALUE "Y".
001420*
001430 01  EM-SPLIT-WORK.
001440     03  EM-SPLIT-FIELD          PIC X(20) OCCURS 5.
001450     03  EM-SPLIT-USED           PIC 99    COMP.
001460     03  EM-SPLIT-SUBSCR         PIC 99    COMP.
001470     03  EM-SPLIT-IX             PIC 99    COMP.
001480*
001490 01  EM-PARSE-WORK.
001500     03  EM-PARSE-TEXT           PIC X(20).
001510     03  EM-PARSE-RESULT         PIC S9(9)V9(4) COMP-3.
001520     03  EM-PARSE-DIVISOR        PIC S9(9)V9(4) COMP-3.
001530     03  EM-PARSE-DECIMALS       PIC 9          COMP.
001540     03  EM-PARSE-CHAR-IX        PIC 99         COMP.
001550     03  EM-PARSE-ONE-DIGIT      PIC 9.
001560     03  EM-PARSE-SEEN-DOT       PIC X          VALUE "N".
001570         88  EM-PARSE-DOT-SEEN                  VALUE "Y".
001580     03  EM-PARSE-BAD-CHAR       PIC X          VALUE "N".
001590         88  EM-PARSE-INVALID                   VALUE "Y".
001600*
001610 COPY "WSEMDEV.COB".
001620*
001630 COPY "WSEMTAB.COB".
001640*
001650 COPY "WSEMPARM.COB".
001660*
001670 COPY "WSEMFILES.COB".
001680*
001690 COPY "WSEMCALL.COB".
001700*
001710 01  WS-Test-YMD                 PIC 9(8).
001720 01  WS-Test-Date.
001730     03  WS-Test-Month           PIC 99.
001740     03  WS-Test-Days            PIC 99.
001750     03  WS-Test-Year            PIC 9(4).
001760 01  WS-Test-Date9  REDEFINES WS-Test-Date
001770                                 PIC 9(8).
001780*
001790 01  WS-Date-Formats.
001800     03  WS-Swap                 PIC 99.
001810     03  WS-Date                 PIC X(10) VALUE "99/99/9999".
001820     03  WS-UK REDEFINES WS-Date.
001830         05  WS-Days             PIC 99.
001840         05  FILLER              PIC X.
001850         05  WS-Month            PIC 99.
001860         05  FILLER              PIC X.
001870         05  WS-Year             PIC 9(4).
001880     03  WS-USA REDEFINES WS-Date.
001890         05  WS-USA-Month        PIC 99.
001900         05  FILLER              PIC X.
001910         05  WS-USA-Days         PIC 99.
001920         05  FILLER              PIC X.
001930         05  FILLER              PIC 9(4).
001940     03  WS-Intl REDEFINES WS-Date.
001950         05  WS-Intl-Year        PIC 9(4).
001960         05  FILLER              PIC X.
001970         05  WS-Intl-Month       PIC 99.
001980         05  FILLER              PIC X.
001990         05  WS-Intl-Days        PIC 99.
002000*
002010 01  Error-Messages.
002020     03  EM001     PIC X(47) VALUE
002030         "EM001 APPLIANCE FILE NOT FOUND - ABORTING RUN.".
002040     03  EM002     PIC X(52) VALUE
002050         "EM002 WRONG FIELD COUNT ON APPLIANCE LINE NUMBER - ".
002060     03  EM003     PIC X(44) VALUE
002070         "EM003 INVALID DEVICE DATA ON LINE NUMBER -  ".
002080     03  EM004     PIC X(39) VALUE
002090         "EM004 DUPLICATE DEVICE ID ON LINE NO - ".
002100     03  EM005     PIC X(40) VALUE
002110         "EM005 NO VALID DEVICES LOADED - ABORTING.".
002120     03  EM006     PIC X(44) VALUE
002130         "EM006 TOO MANY DEVICES - LIMIT OF 200 HIT. ".
002140     03  EM007     PIC X(47) VALUE
002150         "EM007 PARAMETER RECORD MISSING OR UNREADABLE.  ".
002160     03  EM008     PIC X(44) VALUE
002170         "EM008 PARAMETER RATE OUT OF RANGE - ABORTING.".
002180*
002190 PROCEDURE DIVISION.
002200*********************
002210*
002220 AA000-MAIN                  SECTION.
002230*****************************
002240*
002250     PERFORM AA010-OPEN-FILES.
002260     PERFORM AA020-VALIDATE-PARAMETERS.
002270     PERFORM AA030-LOAD-DEVICES.
002280     CALL "EMCOST" USING EM-CALLING-DATA
002290                         EM-PARAM-RECORD
002300                         EM-DEVICE-TABLE
002310                         EM-FILE-DEFS.
002320     CALL "EMFCST" USING EM-CALLING-DATA
002330                         EM-PARAM-RECORD
002340                         EM-DEVICE-TABLE
002350                         EM-FILE-DEFS.
002360     CALL "EMPRED" USING EM-CALLING-DATA
002370                         EM-PARAM-RECORD
002380                         EM-DEVICE-TABLE
002390                         EM-FILE-DEFS.
002400     CLOSE EM-APPLIANCE-FILE
002410           EM-PARAMETER-FILE.
002420     GOBACK.
002430*
002440 AA000-EXIT.  EXIT SECTION.
002450*
002460 AA010-OPEN-FILES            SECTION.
002470*****************************
002480*
002490     OPEN INPUT EM-PARAMETER-FILE.
002500     IF       EM-PARM-STATUS NOT = "00"
002510              DISPLAY EM007
002520              MOVE 8 TO RETURN-CODE
002530              STOP RUN
002540     END-IF.
002550     OPEN INPUT EM-APPLIANCE-FILE.
002560     IF       EM-APPL-STATUS NOT = "00"
002570              DISPLAY EM001
002580              CLOSE EM-PARAMETER-FILE
002590              MOVE 8 TO RETURN-CODE
002600              STOP RUN
002610     END-IF.
002620*
002630 AA010-EXIT.  EXIT SECTION.
002640*
002650 AA020-VALIDATE-PARAMETERS   SECTION.
002660*****************************
002670*
002680*  THE PARAMETER FILE HOLDS ONE PIPE-DELIMITED LINE - RATE,
002690*  EXTRA DAILY COST, THRESHOLD, IN THAT ORDER.
002700*
002710     READ     EM-PARAMETER-FILE
002720              AT END
002730              DISPLAY EM007
002740              MOVE 8 TO RETURN-CODE
002750              STOP RUN
002760     END-READ.
002770     MOVE     EM-PARAMETER-LINE TO EM-APPLIANCE-LINE.
002780     PERFORM  BA040-SPLIT-LINE.
002790     MOVE     EM-SPLIT-FIELD (1) TO EM-PARSE-TEXT.
002800     PERFORM  BA060-PARSE-AMOUNT.
002810     IF       EM-PARSE-INVALID
002820              DISPLAY EM008
002830              MOVE 8 TO RETURN-CODE
002840              STOP RUN
002850     END-IF.
002860     MOVE     EM-PARSE-RESULT TO EM-PRICE-PER-KWH.
002870     MOVE     EM-SPLIT-FIELD (2) TO EM-PARSE-TEXT.
002880     PERFORM  BA060-PARSE-AMOUNT.
002890     IF       EM-PARSE-INVALID
002900              DISPLAY EM008
002910              MOVE 8 TO RETURN-CODE
002920              STOP RUN
002930     END-IF.
002940     MOVE     EM-PARSE-RESULT TO EM-EXTRA-DAILY-COST.
002950     MOVE     EM-SPLIT-FIELD (3) TO EM-PARSE-TEXT.
002960     PERFORM  BA060-PARSE-AMOUNT.
002970     IF       EM-PARSE-INVALID
002980              DISPLAY EM008
002990              MOVE 8 TO RETURN-CODE
003000              STOP RUN
003010     END-IF.
003020     MOVE     EM-PARSE-RESULT TO EM-THRESHOLD-KWH.
003030     IF       EM-PRICE-PER-KWH NOT > ZERO
003040              DISPLAY EM008
003050              MOVE 8 TO RETURN-CODE
003060              STOP RUN
003070     END-IF.
003080     IF       EM-EXTRA-DAILY-COST < ZERO
003090              OR EM-THRESHOLD-KWH < ZERO
003100              DISPLAY EM008
003110              MOVE 8 TO RETURN-CODE
003120              STOP RUN
003130     END-IF.
003140*
003150 AA020-EXIT.  EXIT SECTION.
003160*
003170 AA030-LOAD-DEVICES          SECTION.
003180*****************************
003190*
003200     MOVE     ZERO TO EM-LINE-COUNT EM-DEVICE-COUNT.
003210     SET      EM-EOF-APPLIANCES TO FALSE.
003220     PERFORM  BA010-READ-ONE-DEVICE-LINE
003230              UNTIL EM-EOF-APPLIANCES.
003240     IF       EM-DEVICE-COUNT = ZERO
003250              DISPLAY EM005
003260              MOVE 8 TO RETURN-CODE
003270              STOP RUN
003280     END-IF.
003290     DISPLAY  "EM000 - DEVICES LOADED - " EM-DEVICE-COUNT.
003300*
003310 AA030-EXIT.  EXIT SECTION.
003320*
003330 BA010-READ-ONE-DEVICE-LINE  SECTION.
003340*****************************
003350*
003360     READ     EM-APPLIANCE-FILE
003370              AT END
003380              SET  EM-EOF-APPLIANCES TO TRUE
003390              GO TO BA010-EXIT
003400     END-READ.
003410     ADD      1 TO EM-LINE-COUNT.
003420     IF       EM-APPLIANCE-LINE = SPACES
003430              GO TO BA010-EXIT
003440     END-IF.
003450     IF       EM-APPLIANCE-LINE (1:1) = "#"
003460              GO TO BA010-EXIT
003470     END-IF.
003480     PERFORM  BA040-SPLIT-LINE.
003490     IF       EM-SPLIT-USED NOT = 5
003500              DISPLAY EM002 EM-LINE-COUNT
003510              MOVE 8 TO RETURN-CODE
003520              STOP RUN
003530     END-IF.
003540     PERFORM  BA020-VALIDATE-DEVICE-REC.
003550*
003560 BA010-EXIT.  EXIT SECTION.
003570*
003580 BA020-VALIDATE-DEVICE-REC   SECTION.
003590*****************************
003600*
003610     MOVE     EM-SPLIT-FIELD (1) TO EM-DEVICE-ID.
003620     MOVE     EM-SPLIT-FIELD (2) TO EM-DEVICE-NAME.
003630     MOVE     EM-SPLIT-FIELD (5) TO EM-ROOM-LOCATION.
003640*
003650     IF       EM-DEVICE-ID = SPACES
003660              DISPLAY EM003 EM-LINE-COUNT
003670              MOVE 8 TO RETURN-CODE
003680              STOP RUN
003690     END-IF.
003700*
003710     IF       EM-DEVICE-NAME = SPACES
003720              MOVE "Unknown            " TO EM-DEVICE-NAME
003730     END-IF.
003740     IF       EM-ROOM-LOCATION = SPACES
003750              MOVE "Unknown        " TO EM-ROOM-LOCATION
003760     END-IF.
003770*
003780     MOVE     EM-SPLIT-FIELD (3) TO EM-PARSE-TEXT.
003790     PERFORM  BA060-PARSE-AMOUNT.
003800     IF       EM-PARSE-INVALID
003810              DISPLAY EM003 EM-LINE-COUNT
003820              MOVE 8 TO RETURN-CODE
003830              STOP RUN
003840     END-IF.
003850     MOVE     EM-PARSE-RESULT TO EM-DEVICE-WATTAGE.
003860*
003870     MOVE     EM-SPLIT-FIELD (4) TO EM-PARSE-TEXT.
003880     PERFORM  BA060-PARSE-AMOUNT.
003890     IF       EM-PARSE-INVALID
003900              DISPLAY EM003 EM-LINE-COUNT
003910              MOVE 8 TO RETURN-CODE
003920              STOP RUN
003930     END-IF.
003940     MOVE     EM-PARSE-RESULT TO EM-HOURS-PER-DAY.
003950*
003960     IF       EM-DEVICE-WATTAGE NOT > ZERO
003970              DISPLAY EM003 EM-LINE-COUNT
003980              MOVE 8 TO RETURN-CODE
003990              STOP RUN
004000     END-IF.
004010     IF       EM-HOURS-PER-DAY < ZERO
004020              OR EM-HOURS-PER-DAY > 24
004030              DISPLAY EM003 EM-LINE-COUNT
004040              MOVE 8 TO RETURN-CODE
004050              STOP RUN
004060     END-IF.
004070*
004080     MOVE     ZERO TO EM-CHECK-SUBSCR.
004090     PERFORM  BA030-CHECK-ONE-DUPLICATE
004100              VARYING EM-CHECK-SUBSCR FROM 1 BY 1
004110              UNTIL EM-CHECK-SUBSCR > EM-DEVICE-COUNT.
004120*
004130     IF       EM-DEVICE-COUNT = 200
004140              DISPLAY EM006
004150              MOVE 8 TO RETURN-CODE
004160              STOP RUN
004170     END-IF.
004180     ADD      1 TO EM-DEVICE-COUNT.
004190     MOVE     EM-DEVICE-ID       TO EM-TBL-ID (EM-DEVICE-COUNT).
004200     MOVE     EM-DEVICE-NAME     TO EM-TBL-NAME (EM-DEVICE-COUNT).
004210     MOVE     EM-ROOM-LOCATION   TO EM-TBL-ROOM (EM-DEVICE-COUNT).
004220     MOVE     EM-DEVICE-WATTAGE  TO EM-TBL-WATTAGE (EM-DEVICE-COUNT).
004230     MOVE     EM-HOURS-PER-DAY   TO EM-TBL-HOURS (EM-DEVICE-COUNT).
004240*
004250 BA020-EXIT.  EXIT SECTION.
004260*
004270 BA030-CHECK-ONE-DUPLICATE   SECTION.
004280*****************************
004290*
004300     IF       EM-TBL-ID (EM-CHECK-SUBSCR) = EM-DEVICE-ID
004310              DISPLAY EM004 EM-LINE-COUNT
004320              MOVE 8 TO RETURN-CODE
004330              STOP RUN
004340     END-IF.
004350*
004360 BA030-EXIT.  EXIT SECTION.
004370*
004380 BA040-SPLIT-LINE            SECTION.
004390*****************************
004400*
004410*  SPLITS EM-APPLIANCE-LINE ON "|" INTO EM-SPLIT-FIELD (1-5),
004420*  SETTING EM-SPLIT-USED TO THE NUMBER OF FIELDS ACTUALLY
004430*  FOUND.  SHARED BY THE PARAMETER LINE AND EVERY APPLIANCE
004440*  LINE SINCE BOTH ARE PIPE-DELIMITED TEXT.
004450*
004460     MOVE     SPACES TO EM-SPLIT-FIELD (1) EM-SPLIT-FIELD (2)
004470                         EM-SPLIT-FIELD (3) EM-SPLIT-FIELD (4)
004480                         EM-SPLIT-FIELD (5).
004490     MOVE     1 TO EM-SPLIT-USED.
004500     MOVE     1 TO EM-SPLIT-IX.
004510     PERFORM  BA050-SPLIT-ONE-CHAR
004520              VARYING EM-SPLIT-SUBSCR FROM 1 BY 1
004530              UNTIL EM-SPLIT-SUBSCR > 80.
004540*
004550 BA040-EXIT.  EXIT SECTION.
004560*
004570 BA050-SPLIT-ONE-CHAR        SECTION.
004580*****************************
004590*
004600     IF       EM-APPLIANCE-LINE (EM-SPLIT-SUBSCR:1) = "|"
004610              ADD 1 TO EM-SPLIT-USED
004620              MOVE 1 TO EM-SPLIT-IX
004630     ELSE
004640              IF   EM-APPLIANCE-LINE (EM-SPLIT-SUBSCR:1) NOT = SPACE
004650                   OR EM-SPLIT-IX NOT = 1
004660                   IF EM-SPLIT-IX < 20
004670                        AND EM-SPLIT-USED NOT > 5
004680                      MOVE EM-APPLIANCE-LINE (EM-SPLIT-SUBSCR:1)
004690                        TO EM-SPLIT-FIELD (EM-SPLIT-USED) (EM-SPLIT-IX:1)
004700                      ADD 1 TO EM-SPLIT-IX
004710                   END-IF
004720              END-IF
004730     END-IF.
004740*
004750 BA050-EXIT.  EXIT SECTION.
004760*
004770 BA060-PARSE-AMOUNT          SECTION.
004780*****************************
004790*
004800*  WALKS EM-PARSE-TEXT ONE CHARACTER AT A TIME, ACCUMULATING
004810*  THE DIGITS INTO EM-PARSE-RESULT AND COUNTING HOW MANY CAME
004820*  AFTER A DECIMAL POINT.  AVOIDS THE USUAL TRAP OF MOVING A
004830*  TEXT FIELD CONTAINING A "." STRAIGHT INTO A NUMERIC PICTURE.
004840*  ANY CHARACTER THAT IS NEITHER A DIGIT, A DECIMAL POINT NOR
004850*  A SPACE SETS EM-PARSE-BAD-CHAR TO "Y".
004860*
004870     MOVE     ZERO TO EM-PARSE-RESULT.
004880     MOVE     ZERO TO EM-PARSE-DECIMALS.
004890     MOVE     "N"  TO EM-PARSE-SEEN-DOT.
004900     MOVE     "N"  TO EM-PARSE-BAD-CHAR.
004910     PERFORM  BA070-SCAN-ONE-CHAR
004920              VARYING EM-PARSE-CHAR-IX FROM 1 BY 1
004930              UNTIL EM-PARSE-CHAR-IX > 20.
004940     IF       EM-PARSE-TEXT = SPACES
004950              MOVE "Y" TO EM-PARSE-BAD-CHAR
004960     END-IF.
004970     COMPUTE  EM-PARSE-DIVISOR = 10 ** EM-PARSE-DECIMALS.
004980     COMPUTE  EM-PARSE-RESULT = EM-PARSE-RESULT / EM-PARSE-DIVISOR.
004990*
005000 BA060-EXIT.  EXIT SECTION.
005010*
005020 BA070-SCAN-ONE-CHAR         SECTION.
005030*****************************
005040*
005050     IF       EM-PARSE-TEXT (EM-PARSE-CHAR-IX:1) = "."
005060              MOVE "Y" TO EM-PARSE-SEEN-DOT
005070     ELSE
005080              IF   EM-PARSE-TEXT (EM-PARSE-CHAR-IX:1) >= "0"
005090                   AND EM-PARSE-TEXT (EM-PARSE-CHAR-IX:1) <= "9"
005100                   MOVE EM-PARSE-TEXT (EM-PARSE-CHAR-IX:1)
005110                     TO EM-PARSE-ONE-DIGIT
005120                   COMPUTE EM-PARSE-RESULT =
005130                           EM-PARSE-RESULT * 10 +
005140                           EM-PARSE-ONE-DIGIT
005150                   IF   EM-PARSE-DOT-SEEN
005160                        ADD 1 TO EM-PARSE-DECIMALS
005170                   END-IF
005180              ELSE
005190                   IF   EM-PARSE-TEXT (EM-PARSE-CHAR-IX:1)
005200                        NOT = SPACE
005210                        MOVE "Y" TO EM-PARSE-BAD-CHAR
005220                   END-IF
005230              END-IF
005240     END-IF.
005250*
005260 BA070-EXIT.  EXIT SECTION.
005270*
005280 AA999-END-OF-PROGRAM.  EXIT PROGRAM.
005290*
