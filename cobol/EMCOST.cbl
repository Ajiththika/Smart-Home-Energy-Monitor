000100****************************************************************
000110*                                                               *
000120*                 ENERGY MONITOR - COST REPORT                  *
000130*          USES RW (REPORT WRITER) FOR THE DEVICE TABLE,        *
000140*          PLAIN WRITES FOR THE TOTALS/SUGGESTION SECTIONS      *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.             EMCOST.
000220 AUTHOR.                 R J HOLLIS.
000230 INSTALLATION.           APPLEWOOD COMPUTERS - UTILITY SYSTEMS.
000240 DATE-WRITTEN.           21/11/1985.
000250 DATE-COMPILED.
000260 SECURITY.               COPYRIGHT (C) 1985-2026 AND LATER,
000270*                        APPLEWOOD COMPUTERS.  ALL RIGHTS
000280*                        RESERVED.  NOT FOR RESALE OR HIRE.
000290*
000300*    REMARKS.            DEVICE COST REPORT.
000310*                        THIS PROGRAM USES RW (REPORT WRITER)
000320*                        FOR THE COLUMNAR DEVICE TABLE, THEN
000330*                        WRITES THE TOTALS, SUGGESTION AND
000340*                        ALERT SECTIONS DIRECTLY TO THE SAME
000350*                        FD AFTER THE REPORT IS TERMINATED.
000360*
000370*    CALLED MODULES.     NONE.
000380*
000390*    FILES USED.
000400*                        COSTRPT.  COST REPORT OUTPUT.
000410*
000420*    ERROR MESSAGES USED.
000430*                        NONE - CALLER (EM000) HAS ALREADY
000440*                        VALIDATED EVERYTHING THIS PROGRAM
000450*                        USES.
000460*
000470* CHANGES:
000480* 21/11/85 RJH  - 1.0.00 CREATED - STARTED FROM THE SHOP'S USUAL
000490*                        RW COLUMNAR-REPORT SKELETON.
000500* 09/05/87 RJH  - 1.0.01 ADDED THE ADDITIONAL-COSTS SECTION,
000510*                        OPERATIONS WANTED THE SERVICE CHARGE
000520*                        SHOWN SEPARATELY FROM THE DEVICE TOTAL.
000530* 02/02/93 KTM  - 1.0.02 EFFICIENCY SUGGESTIONS SECTION ADDED.
000540* 30/11/98 PDQ  - 1.0.03 YEAR 2000 REVIEW - NO DATE FIELDS USED
000550*                        FOR ANY CALCULATION IN THIS MODULE,
000560*                        SIGNED OFF FOR Y2K.
000570* 14/03/07 PDQ  - 1.0.04 ALERTS SECTION ADDED AT THE FOOT OF
000580*                        THE REPORT, THRESHOLD OF ZERO NOW
000590*                        TURNS ALERTS OFF RATHER THAN ALERTING
000600*                        ON EVERY DEVICE.
000610* 21/11/25 RJH  - 2.0.00 REWRITTEN FOR THE DEVICE TABLE PASSED
000620*                        FROM EM000 BY LINKAGE - NO LONGER
000630*                        OPENS A MASTER FILE OF ITS OWN.
000640* 07/12/25 RJH  - 2.0.01 SUGGESTION RULES MOVED OUT TO
000650*                        WSEMSUGG SO EMFCST AND EMPRED CAN SEE
000660*                        THE SAME TABLE IF THEY EVER NEED IT.
000670* 13/12/25 RJH  - 2.0.02 DAILY/WEEKLY/MONTHLY COST COLUMNS AND
000680*                        ALL TOTAL/EXTRA/GRAND-TOTAL LINES WERE
000690*                        BEING PRINTED STRAIGHT FROM THE
000700*                        4-DECIMAL WORKING FIGURE - CHOPPING THE
000710*                        LOW-ORDER DIGITS OFF INSTEAD OF
000720*                        ROUNDING.  NOW COMPUTE A ROUNDED
000730*                        2-DECIMAL COPY FIRST (WS-DISP-MONEY, OR
000740*                        EM-DISP-COST-AMT FOR THE DEVICE
000750*                        COLUMNS) AND PRINT THAT - THE 4-DECIMAL
000760*                        FIGURE ITSELF IS STILL WHAT GETS ADDED
000770*                        INTO THE RUN TOTALS.  ALSO TIGHTENED
000780*                        THE TWO SUGGESTION MESSAGES TO
000790*                        OPERATIONS' EXACT WORDING, SEE WSEMSUGG.
000800* 14/12/25 RJH  - 2.0.03 THE WATTAGE COLUMN WAS THE ONE FIGURE ON
000810*                        THIS REPORT STILL BEING SOURCED STRAIGHT
000820*                        FROM THE WORKING FIELD INTO A ZERO-
000830*                        DECIMAL PICTURE - A HALF-WATT OR MORE WAS
000840*                        BEING CHOPPED OFF INSTEAD OF ROUNDED.
000850*                        ADDED WS-DISP-WATTAGE, COMPUTED ROUNDED
000860*                        ALONGSIDE THE OTHER DISPLAY COPIES.
000870*
000880*************************************************************************
000890* COPYRIGHT NOTICE.
000900* ****************
000910*
000920* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS SMART HOME
000930* ENERGY MONITOR SUITE AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS,
000940* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE SAME TERMS AS THE
000950* REST OF THE SUITE - SEE THE FILE COPYING FOR DETAILS.
000960*
000970*************************************************************************
000980*
000990 ENVIRONMENT             DIVISION.
001000*================================
001010*
001020 CONFIGURATION           SECTION.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM.
001050*
001060 INPUT-OUTPUT             SECTION.
001070 FILE-CONTROL.
001080     SELECT EM-COST-FILE       ASSIGN TO "COSTRPT"
001090            ORGANIZATION       IS LINE SEQUENTIAL
001100            FILE STATUS        IS EM-COST-STATUS.
001110*
001120 DATA                    DIVISION.
001130*================================
001140*
001150 FILE                    SECTION.
001160*
001170 FD  EM-COST-FILE
001180     REPORT IS Device-Cost-Report.
001190*
001200 WORKING-STORAGE         SECTION.
001210*-----------------------
001220 77  PROG-NAME                   PIC X(15) VALUE "EMCOST (2.0.03)".
001230*
001240 01  WS-Data.
001250     03  EM-COST-STATUS          PIC XX.
001260     03  WS-Page-Lines           BINARY-CHAR UNSIGNED VALUE 56.
001270     03  EM-TBL-SUBSCR           PIC 9(5)  COMP.
001280     03  EM-ALERT-FOUND          PIC X     VALUE "N".
001290         88  EM-ANY-ALERTS                 VALUE "Y".
001300     03  EM-SUGG-FOUND           PIC X     VALUE "N".
001310     03  EM-SUGG-IX              PIC 99    COMP.
001320     03  WS-DISP-MONEY           PIC S9(7)V99 COMP-3.
001330     03  WS-DISP-WATTAGE         PIC S9(5)    COMP-3.
001340*
001350 COPY "WSEMCALC.COB".
001360 COPY "WSEMSUGG.COB".
001370*
001380 01  EM-RPT-CURRENT.
001390     03  EM-RPT-ID               PIC X(10).
001400     03  EM-RPT-NAME             PIC X(20).
001410     03  EM-RPT-ROOM             PIC X(15).
001420     03  EM-RPT-WATTAGE          PIC S9(5)V9(2) COMP-3.
001430     03  EM-RPT-HOURS            PIC S9(2)V9(2) COMP-3.
001440*
001450 01  EM-RUN-TOTALS.
001460     03  EM-TOT-DAILY            PIC S9(7)V9(4) COMP-3 VALUE ZERO.
001470     03  EM-TOT-WEEKLY           PIC S9(7)V9(4) COMP-3 VALUE ZERO.
001480     03  EM-TOT-MONTHLY          PIC S9(7)V9(4) COMP-3 VALUE ZERO.
001490     03  EM-XTRA-DAILY           PIC S9(5)V9(2) COMP-3.
001500     03  EM-XTRA-WEEKLY          PIC S9(7)V9(4) COMP-3.
001510     03  EM-XTRA-MONTHLY         PIC S9(7)V9(4) COMP-3.
001520     03  EM-GRAND-DAILY          PIC S9(7)V9(4) COMP-3.
001530     03  EM-GRAND-WEEKLY         PIC S9(7)V9(4) COMP-3.
001540     03  EM-GRAND-MONTHLY        PIC S9(7)V9(4) COMP-3.
001550*
001560 01  EM-PRINT-LINE               PIC X(110).
001570 01  EM-EDIT-MONEY               PIC Z,ZZZ,ZZ9.99.
001580 01  EM-EDIT-MONEY4              PIC ZZZ9.9999.
001590 01  EM-EDIT-KWH                 PIC ZZ9.99.
001600 01  EM-EDIT-KWH-MONTH           PIC ZZZ9.99.
001610 01  EM-EDIT-COUNT               PIC ZZ9.
001620*
001630 01  WS-Test-YMD                 PIC 9(8).
001640 01  WS-Test-Date.
001650     03  WS-Test-Month           PIC 99.
001660     03  WS-Test-Days            PIC 99.
001670     03  WS-Test-Year            PIC 9(4).
001680 01  WS-Test-Date9  REDEFINES WS-Test-Date
001690                                 PIC 9(8).
001700*
001710 01  WS-Date-Formats.
001720     03  WS-Swap                 PIC 99.
001730     03  WS-Date                 PIC X(10) VALUE "99/99/9999".
001740     03  WS-UK REDEFINES WS-Date.
001750         05  WS-Days             PIC 99.
001760         05  FILLER              PIC X.
001770         05  WS-Month            PIC 99.
001780         05  FILLER              PIC X.
001790         05  WS-Year             PIC 9(4).
001800     03  WS-USA REDEFINES WS-Date.
001810         05  WS-USA-Month        PIC 99.
001820         05  FILLER              PIC X.
001830         05  WS-USA-Days         PIC 99.
001840         05  FILLER              PIC X.
001850         05  FILLER              PIC 9(4).
001860     03  WS-Intl REDEFINES WS-Date.
001870         05  WS-Intl-Year        PIC 9(4).
001880         05  FILLER              PIC X.
001890         05  WS-Intl-Month       PIC 99.
001900         05  FILLER              PIC X.
001910         05  WS-Intl-Days        PIC 99.
001920*
001930 REPORT SECTION.
001940*****************
001950*
001960 RD  Device-Cost-Report
001970     CONTROL      FINAL
001980     PAGE LIMIT    WS-Page-Lines
001990     HEADING       1
002000     FIRST DETAIL  7
002010     LAST  DETAIL  WS-Page-Lines.
002020*
002030 01  TYPE PAGE HEADING.
002040     03  LINE  1.
002050         05  COL  1   PIC X(41)
002060                      VALUE "SMART HOME ENERGY MONITOR - COST REPORT".
002070     03  LINE  2.
002080         05  COL  1   PIC X(15)  VALUE "Price per kWh: ".
002090         05  COL 16   PIC ZZZ9.9999 SOURCE EM-PRICE-PER-KWH.
002100     03  LINE  4.
002110         05  COL  1   PIC X(10)  VALUE "ID".
002120         05  COL 12   PIC X(20)  VALUE "Name".
002130         05  COL 33   PIC X(15)  VALUE "Room".
002140         05  COL 49   PIC X(7)   VALUE "W(W)".
002150         05  COL 57   PIC X(7)   VALUE "Hrs/Day".
002160         05  COL 65   PIC X(8)   VALUE "kWh/Day".
002170         05  COL 74   PIC X(10)  VALUE "Daily".
002180         05  COL 85   PIC X(10)  VALUE "Weekly".
002190         05  COL 96   PIC X(10)  VALUE "Monthly".
002200     03  LINE  5.
002210         05  COL  1   PIC X(105)
002220             VALUE "---------------------------------------------------------------------------------------------------".
002230*
002240 01  Device-Detail     TYPE DETAIL.
002250     03  LINE  PLUS 1.
002260         05  COL  1   PIC X(10)      SOURCE EM-RPT-ID.
002270         05  COL 12   PIC X(20)      SOURCE EM-RPT-NAME.
002280         05  COL 33   PIC X(15)      SOURCE EM-RPT-ROOM.
002290         05  COL 49   PIC ZZZZ9      SOURCE WS-DISP-WATTAGE.
002300         05  COL 57   PIC ZZ9.99     SOURCE EM-RPT-HOURS.
002310         05  COL 65   PIC ZZZ9.999   SOURCE EM-CALC-KWH-DAY.
002320         05  COL 74   PIC Z,ZZ9.99   SOURCE EM-DISP-COST-AMT (1).
002330         05  COL 85   PIC Z,ZZ9.99   SOURCE EM-DISP-COST-AMT (2).
002340         05  COL 96   PIC ZZ,ZZ9.99  SOURCE EM-DISP-COST-AMT (3).
002350*
002360 LINKAGE                 SECTION.
002370*************************
002380*
002390 COPY "WSEMCALL.COB".
002400 COPY "WSEMPARM.COB".
002410 COPY "WSEMTAB.COB".
002420 COPY "WSEMFILES.COB".
002430*
002440 PROCEDURE DIVISION USING EM-CALLING-DATA
002450                          EM-PARAM-RECORD
002460                          EM-DEVICE-TABLE
002470                          EM-FILE-DEFS.
002480*******************************************
002490*
002500 AA000-MAIN                  SECTION.
002510*****************************
002520*
002530     MOVE     ZERO TO EM-TOT-DAILY EM-TOT-WEEKLY EM-TOT-MONTHLY.
002540     OPEN     OUTPUT EM-COST-FILE.
002550     INITIATE Device-Cost-Report.
002560     PERFORM  BA010-COMPUTE-DEVICE-COSTS
002570              VARYING EM-TBL-SUBSCR FROM 1 BY 1
002580              UNTIL EM-TBL-SUBSCR > EM-DEVICE-COUNT.
002590     TERMINATE Device-Cost-Report.
002600     PERFORM  CA010-PRINT-TOTALS.
002610     PERFORM  CA015-PRINT-ADDITIONAL-COSTS.
002620     PERFORM  CA020-PRINT-SUGGESTIONS.
002630     PERFORM  CA030-PRINT-ALERTS.
002640     CLOSE    EM-COST-FILE.
002650     GOBACK.
002660*
002670 AA000-EXIT.  EXIT SECTION.
002680*
002690 BA010-COMPUTE-DEVICE-COSTS  SECTION.
002700*****************************
002710*
002720*  DAILY KWH = (WATTAGE X HOURS) / 1000.
002730*  DAILY COST = DAILY KWH X PRICE.  WEEKLY = DAILY X 7.
002740*  MONTHLY = DAILY X 30 (FIXED 30-DAY MONTH).
002750*
002760     MOVE     EM-TBL-ID      (EM-TBL-SUBSCR) TO EM-RPT-ID.
002770     MOVE     EM-TBL-NAME    (EM-TBL-SUBSCR) TO EM-RPT-NAME.
002780     MOVE     EM-TBL-ROOM    (EM-TBL-SUBSCR) TO EM-RPT-ROOM.
002790     MOVE     EM-TBL-WATTAGE (EM-TBL-SUBSCR) TO EM-RPT-WATTAGE.
002800     MOVE     EM-TBL-HOURS   (EM-TBL-SUBSCR) TO EM-RPT-HOURS.
002810     COMPUTE  WS-DISP-WATTAGE ROUNDED = EM-RPT-WATTAGE.
002820*
002830     COMPUTE  EM-CALC-KWH-DAY ROUNDED =
002840              (EM-RPT-WATTAGE * EM-RPT-HOURS) / 1000.
002850     COMPUTE  EM-CALC-COST-AMT (1) ROUNDED =
002860              EM-CALC-KWH-DAY * EM-PRICE-PER-KWH.
002870     COMPUTE  EM-CALC-COST-AMT (2) ROUNDED =
002880              EM-CALC-COST-AMT (1) * 7.
002890     COMPUTE  EM-CALC-COST-AMT (3) ROUNDED =
002900              EM-CALC-COST-AMT (1) * 30.
002910     COMPUTE  EM-CALC-KWH-MONTH ROUNDED =
002920              EM-CALC-KWH-DAY * 30.
002930     COMPUTE  EM-DISP-COST-AMT (1) ROUNDED = EM-CALC-COST-AMT (1).
002940     COMPUTE  EM-DISP-COST-AMT (2) ROUNDED = EM-CALC-COST-AMT (2).
002950     COMPUTE  EM-DISP-COST-AMT (3) ROUNDED = EM-CALC-COST-AMT (3).
002960*
002970     ADD      EM-CALC-COST-AMT (1) TO EM-TOT-DAILY.
002980     ADD      EM-CALC-COST-AMT (2) TO EM-TOT-WEEKLY.
002990     ADD      EM-CALC-COST-AMT (3) TO EM-TOT-MONTHLY.
003000*
003010     GENERATE Device-Detail.
003020*
003030     PERFORM  CA035-CHECK-ONE-ALERT.
003040*
003050 BA010-EXIT.  EXIT SECTION.
003060*
003070 CA010-PRINT-TOTALS          SECTION.
003080*****************************
003090*
003100     MOVE     SPACES TO EM-PRINT-LINE.
003110     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003120     MOVE     "TOTALS (devices only):" TO EM-PRINT-LINE.
003130     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003140     COMPUTE  WS-DISP-MONEY ROUNDED = EM-TOT-DAILY.
003150     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003160     STRING   "  Daily:   " DELIMITED BY SIZE
003170              EM-EDIT-MONEY DELIMITED BY SIZE
003180              INTO EM-PRINT-LINE.
003190     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003200     COMPUTE  WS-DISP-MONEY ROUNDED = EM-TOT-WEEKLY.
003210     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003220     STRING   "  Weekly:  " DELIMITED BY SIZE
003230              EM-EDIT-MONEY DELIMITED BY SIZE
003240              INTO EM-PRINT-LINE.
003250     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003260     COMPUTE  WS-DISP-MONEY ROUNDED = EM-TOT-MONTHLY.
003270     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003280     STRING   "  Monthly: " DELIMITED BY SIZE
003290              EM-EDIT-MONEY DELIMITED BY SIZE
003300              INTO EM-PRINT-LINE.
003310     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003320*
003330 CA010-EXIT.  EXIT SECTION.
003340*
003350 CA015-PRINT-ADDITIONAL-COSTS SECTION.
003360*****************************
003370*
003380     MOVE     EM-EXTRA-DAILY-COST TO EM-XTRA-DAILY.
003390     COMPUTE  EM-XTRA-WEEKLY  ROUNDED = EM-XTRA-DAILY * 7.
003400     COMPUTE  EM-XTRA-MONTHLY ROUNDED = EM-XTRA-DAILY * 30.
003410     COMPUTE  EM-GRAND-DAILY   = EM-TOT-DAILY   + EM-XTRA-DAILY.
003420     COMPUTE  EM-GRAND-WEEKLY  = EM-TOT-WEEKLY  + EM-XTRA-WEEKLY.
003430     COMPUTE  EM-GRAND-MONTHLY = EM-TOT-MONTHLY + EM-XTRA-MONTHLY.
003440*
003450     MOVE     SPACES TO EM-PRINT-LINE.
003460     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003470     MOVE     "ADDITIONAL COSTS (user provided):" TO EM-PRINT-LINE.
003480     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003490     MOVE     EM-XTRA-DAILY TO EM-EDIT-MONEY.
003500     STRING   "  Daily:   " DELIMITED BY SIZE
003510              EM-EDIT-MONEY DELIMITED BY SIZE
003520              INTO EM-PRINT-LINE.
003530     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003540     COMPUTE  WS-DISP-MONEY ROUNDED = EM-XTRA-WEEKLY.
003550     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003560     STRING   "  Weekly:  " DELIMITED BY SIZE
003570              EM-EDIT-MONEY DELIMITED BY SIZE
003580              INTO EM-PRINT-LINE.
003590     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003600     COMPUTE  WS-DISP-MONEY ROUNDED = EM-XTRA-MONTHLY.
003610     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003620     STRING   "  Monthly: " DELIMITED BY SIZE
003630              EM-EDIT-MONEY DELIMITED BY SIZE
003640              INTO EM-PRINT-LINE.
003650     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003660*
003670     MOVE     SPACES TO EM-PRINT-LINE.
003680     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003690     MOVE     "GRAND TOTALS (devices + extra):" TO EM-PRINT-LINE.
003700     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003710     COMPUTE  WS-DISP-MONEY ROUNDED = EM-GRAND-DAILY.
003720     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003730     STRING   "  Daily:   " DELIMITED BY SIZE
003740              EM-EDIT-MONEY DELIMITED BY SIZE
003750              INTO EM-PRINT-LINE.
003760     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003770     COMPUTE  WS-DISP-MONEY ROUNDED = EM-GRAND-WEEKLY.
003780     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003790     STRING   "  Weekly:  " DELIMITED BY SIZE
003800              EM-EDIT-MONEY DELIMITED BY SIZE
003810              INTO EM-PRINT-LINE.
003820     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003830     COMPUTE  WS-DISP-MONEY ROUNDED = EM-GRAND-MONTHLY.
003840     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003850     STRING   "  Monthly: " DELIMITED BY SIZE
003860              EM-EDIT-MONEY DELIMITED BY SIZE
003870              INTO EM-PRINT-LINE.
003880     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003890*
003900 CA015-EXIT.  EXIT SECTION.
003910*
003920 CA020-PRINT-SUGGESTIONS     SECTION.
003930*****************************
003940*
003950     PERFORM  BA900-SET-SUGGESTION-RULES.
003960     MOVE     SPACES TO EM-PRINT-LINE.
003970     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
003980     MOVE     "EFFICIENCY SUGGESTIONS:" TO EM-PRINT-LINE.
003990     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
004000     PERFORM  CA021-PRINT-ONE-DEVICE-SUGG
004010              VARYING EM-TBL-SUBSCR FROM 1 BY 1
004020              UNTIL EM-TBL-SUBSCR > EM-DEVICE-COUNT.
004030*
004040 CA020-EXIT.  EXIT SECTION.
004050*
004060 CA021-PRINT-ONE-DEVICE-SUGG SECTION.
004070*****************************
004080*
004090     MOVE     "N" TO EM-SUGG-FOUND.
004100     PERFORM  CA022-TEST-ONE-RULE
004110              VARYING EM-SUGG-IX FROM 1 BY 1
004120              UNTIL EM-SUGG-IX > 3.
004130*
004140 CA021-EXIT.  EXIT SECTION.
004150*
004160 CA022-TEST-ONE-RULE         SECTION.
004170*****************************
004180*
004190     EVALUATE EM-SUGG-TEST (EM-SUGG-IX)
004200         WHEN "H"
004210              IF  EM-TBL-HOURS (EM-TBL-SUBSCR)
004220                  > EM-SUGG-LIMIT (EM-SUGG-IX)
004230                  PERFORM CA023-PRINT-ONE-SUGG-LINE
004240              END-IF
004250         WHEN "W"
004260              IF  EM-TBL-WATTAGE (EM-TBL-SUBSCR)
004270                  >= EM-SUGG-LIMIT (EM-SUGG-IX)
004280                  PERFORM CA023-PRINT-ONE-SUGG-LINE
004290              END-IF
004300         WHEN "L"
004310              IF  EM-TBL-HOURS (EM-TBL-SUBSCR) > ZERO
004320                  AND EM-TBL-HOURS (EM-TBL-SUBSCR)
004330                      NOT > EM-SUGG-LIMIT (EM-SUGG-IX)
004340                  PERFORM CA023-PRINT-ONE-SUGG-LINE
004350              END-IF
004360     END-EVALUATE.
004370*
004380 CA022-EXIT.  EXIT SECTION.
004390*
004400 CA023-PRINT-ONE-SUGG-LINE   SECTION.
004410*****************************
004420*
004430     IF       EM-SUGG-FOUND NOT = "Y"
004440              MOVE "Y" TO EM-SUGG-FOUND
004450              STRING "  " DELIMITED BY SIZE
004460                     EM-TBL-ID (EM-TBL-SUBSCR) DELIMITED BY SPACE
004470                     " - " DELIMITED BY SIZE
004480                     EM-TBL-NAME (EM-TBL-SUBSCR) DELIMITED BY SIZE
004490                     INTO EM-PRINT-LINE
004500              WRITE EM-COST-FILE FROM EM-PRINT-LINE
004510     END-IF.
004520     STRING   "      * " DELIMITED BY SIZE
004530              EM-SUGG-TEXT (EM-SUGG-IX) DELIMITED BY SIZE
004540              INTO EM-PRINT-LINE.
004550     WRITE    EM-COST-FILE FROM EM-PRINT-LINE.
004560*
004570 CA023-EXIT.  EXIT SECTION.
004580*
004590 CA030-PRINT-ALERTS          SECTION.
004600*****************************
004610*
004620     IF       EM-THRESHOLD-KWH NOT > ZERO
004630              GO TO CA030-EXIT
004640     END-IF.
004650     IF       EM-ANY-ALERTS
004660              MOVE SPACES TO EM-PRINT-LINE
004670              WRITE EM-COST-FILE FROM EM-PRINT-LINE
004680              MOVE "ALERTS:" TO EM-PRINT-LINE
004690              WRITE EM-COST-FILE FROM EM-PRINT-LINE
004700              PERFORM CA031-REPRINT-ONE-ALERT
004710                       VARYING EM-TBL-SUBSCR FROM 1 BY 1
004720                       UNTIL EM-TBL-SUBSCR > EM-DEVICE-COUNT
004730     END-IF.
004740*
004750 CA030-EXIT.  EXIT SECTION.
004760*
004770 CA031-REPRINT-ONE-ALERT     SECTION.
004780*****************************
004790*
004800     COMPUTE  EM-CALC-KWH-DAY ROUNDED =
004810              (EM-TBL-WATTAGE (EM-TBL-SUBSCR) *
004820               EM-TBL-HOURS (EM-TBL-SUBSCR)) / 1000.
004830     COMPUTE  EM-CALC-KWH-MONTH ROUNDED = EM-CALC-KWH-DAY * 30.
004840     IF       EM-CALC-KWH-MONTH > EM-THRESHOLD-KWH
004850              MOVE EM-CALC-KWH-MONTH TO EM-EDIT-KWH-MONTH
004860              MOVE EM-THRESHOLD-KWH  TO EM-EDIT-KWH
004870              STRING "  " DELIMITED BY SIZE
004880                     EM-TBL-ID (EM-TBL-SUBSCR) DELIMITED BY SPACE
004890                     " " DELIMITED BY SIZE
004900                     EM-TBL-NAME (EM-TBL-SUBSCR)
004910                          DELIMITED BY SIZE
004920                     " (" DELIMITED BY SIZE
004930                     EM-TBL-ROOM (EM-TBL-SUBSCR)
004940                          DELIMITED BY SPACE
004950                     ") " DELIMITED BY SIZE
004960                     EM-EDIT-KWH-MONTH DELIMITED BY SIZE
004970                     " kWh/mo exceeds " DELIMITED BY SIZE
004980                     EM-EDIT-KWH DELIMITED BY SIZE
004990                     " kWh/mo" DELIMITED BY SIZE
005000                     INTO EM-PRINT-LINE
005010              WRITE EM-COST-FILE FROM EM-PRINT-LINE
005020     END-IF.
005030*
005040 CA031-EXIT.  EXIT SECTION.
005050*
005060 CA035-CHECK-ONE-ALERT       SECTION.
005070*****************************
005080*
005090     IF       EM-THRESHOLD-KWH > ZERO
005100              AND EM-CALC-KWH-MONTH > EM-THRESHOLD-KWH
005110              MOVE "Y" TO EM-ALERT-FOUND
005120     END-IF.
005130*
005140 CA035-EXIT.  EXIT SECTION.
005150*
005160 BA900-SET-SUGGESTION-RULES  SECTION.
005170*****************************
005180*
005190*  A GROUP OCCURS ENTRY CANNOT CARRY ITS OWN VALUE CLAUSE, SO
005200*  THE THREE SUGGESTION RULES ARE LOADED HERE, ONCE, BEFORE
005210*  THE SUGGESTIONS SECTION IS PRINTED.
005220*
005230     MOVE     "H" TO EM-SUGG-TEST (1).
005240     MOVE     12.00 TO EM-SUGG-LIMIT (1).
005250     MOVE     "Consider using Power Saving Mode or reducing on-time (>12h/day)."
005260              TO EM-SUGG-TEXT (1).
005270     MOVE     "W" TO EM-SUGG-TEST (2).
005280     MOVE     1000 TO EM-SUGG-LIMIT (2).
005290     MOVE     "High wattage device: run during off-peak hours if available."
005300              TO EM-SUGG-TEXT (2).
005310     MOVE     "L" TO EM-SUGG-TEST (3).
005320     MOVE     0.25 TO EM-SUGG-LIMIT (3).
005330     MOVE     "Usage is very low; verify hours/day is correct (data sanity check)."
005340              TO EM-SUGG-TEXT (3).
005350*
005360 BA900-EXIT.  EXIT SECTION.
005370*
005380 AA999-END-OF-PROGRAM.  EXIT PROGRAM.
005390*
