000100****************************************************************
000110*                                                               *
000120*             ENERGY MONITOR - MONTHLY FORECAST BY ROOM         *
000130*        BUILDS THE ROOM ACCUMULATOR TABLE, RESEQUENCES IT     *
000140*        INTO ROOM-NAME ORDER, THEN RUNS IT THROUGH RW         *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.             EMFCST.
000220 AUTHOR.                 R J HOLLIS.
000230 INSTALLATION.           APPLEWOOD COMPUTERS - UTILITY SYSTEMS.
000240 DATE-WRITTEN.           25/11/1985.
000250 DATE-COMPILED.
000260 SECURITY.               COPYRIGHT (C) 1985-2026 AND LATER,
000270*                        APPLEWOOD COMPUTERS.  ALL RIGHTS
000280*                        RESERVED.  NOT FOR RESALE OR HIRE.
000290*
000300*    REMARKS.            MONTHLY FORECAST BY ROOM.
000310*                        EVERY DEVICE'S MONTHLY COST IS ADDED
000320*                        INTO ITS ROOM'S RUNNING TOTAL AS THE
000330*                        TABLE IS BUILT IN LOAD ORDER, THEN
000340*                        THE ROOM TABLE IS RESEQUENCED INTO
000350*                        ROOM-NAME ORDER (CASE-BLIND) BY A
000360*                        SIMPLE EXCHANGE PASS - THE RUN IS
000370*                        TOO SMALL TO JUSTIFY A SORT STEP.
000380*
000390*    CALLED MODULES.     NONE.
000400*
000410*    FILES USED.
000420*                        FCSTRPT.  MONTHLY FORECAST OUTPUT.
000430*
000440*    ERROR MESSAGES USED.
000450*                        EM009.  EM000 VALIDATES THE DEVICE
000460*                        COUNT ON THE WAY IN BUT HAS NO WAY OF
000470*                        KNOWING HOW MANY DIFFERENT ROOM NAMES
000480*                        THOSE DEVICES WILL TURN OUT TO CARRY,
000490*                        SO THE ROOM TABLE LIMIT IS CHECKED
000500*                        HERE INSTEAD.
000510*
000520* CHANGES:
000530* 25/11/85 RJH  - 1.0.00 CREATED.
000540* 17/06/88 RJH  - 1.0.01 ROOM NAME COMPARE MADE CASE-BLIND,
000550*                        "Kitchen" AND "KITCHEN" WERE SORTING
000560*                        AS TWO DIFFERENT ROOMS.
000570* 11/02/94 KTM  - 1.0.02 EXTRA MONTHLY COST NOW SPREAD ACROSS
000580*                        THE GRAND TOTAL LINE, NOT PER ROOM.
000590* 30/11/98 PDQ  - 1.0.03 YEAR 2000 REVIEW - NO DATE FIELDS USED
000600*                        FOR ANY CALCULATION IN THIS MODULE,
000610*                        SIGNED OFF FOR Y2K.
000620* 25/11/25 RJH  - 2.0.00 REWRITTEN FOR THE DEVICE TABLE PASSED
000630*                        FROM EM000 BY LINKAGE.
000640* 02/12/25 RJH  - 2.0.01 RAISED THE ROOM TABLE FROM 20 TO 40
000650*                        ENTRIES - SEE WSEMROOMS.
000660* 13/12/25 RJH  - 2.0.02 THE PER-ROOM DETAIL LINE AND ALL THREE
000670*                        SUMMARY LINES WERE PRINTING STRAIGHT
000680*                        FROM A 4-DECIMAL WORKING FIGURE -
000690*                        CHOPPING THE LOW-ORDER DIGITS OFF
000700*                        INSTEAD OF ROUNDING.  EM-RPT-ROOM-COST
000710*                        IS NOW A ROUNDED 2-DECIMAL COPY TAKEN
000720*                        AT PRINT TIME (SEE WSEMROOMS), AND
000730*                        WS-DISP-MONEY DOES THE SAME JOB FOR THE
000740*                        SUMMARY LINES.  THE ROOM TABLE AND THE
000750*                        RUN TOTALS THEMSELVES STILL ACCUMULATE
000760*                        AT 4 DECIMALS.
000770* 14/12/25 RJH  - 2.0.03 THE ROOM TABLE WAS BEING OPENED ONE NEW
000780*                        ENTRY AT A TIME WITH NO CHECK AGAINST
000790*                        ITS OWN OCCURS LIMIT - A RUN WITH MORE
000800*                        THAN 40 DIFFERENT ROOM NAMES ON THE
000810*                        DEVICE FILE WOULD HAVE WRITTEN PAST THE
000820*                        END OF THE TABLE INSTEAD OF STOPPING.
000830*                        BA010 NOW CHECKS EM-ROOM-COUNT AGAINST
000840*                        THE LIMIT BEFORE OPENING A NEW ENTRY,
000850*                        THE SAME WAY EM000 GUARDS THE DEVICE
000860*                        TABLE AGAINST ITS OWN 200-ENTRY LIMIT.
000870*
000880*
000890*************************************************************************
000900* COPYRIGHT NOTICE.
000910* ****************
000920*
000930* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS SMART HOME
000940* ENERGY MONITOR SUITE AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS,
000950* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE SAME TERMS AS THE
000960* REST OF THE SUITE - SEE THE FILE COPYING FOR DETAILS.
000970*
000980*************************************************************************
000990*
001000 ENVIRONMENT             DIVISION.
001010*================================
001020*
001030 CONFIGURATION           SECTION.
001040 SPECIAL-NAMES.
001050     C01 IS TOP-OF-FORM.
001060*
001070 INPUT-OUTPUT             SECTION.
001080 FILE-CONTROL.
001090     SELECT EM-FCST-FILE       ASSIGN TO "FCSTRPT"
001100            ORGANIZATION       IS LINE SEQUENTIAL
001110            FILE STATUS        IS EM-FCST-STATUS.
001120*
001130 DATA                    DIVISION.
001140*================================
001150*
001160 FILE                    SECTION.
001170*
001180 FD  EM-FCST-FILE
001190     REPORT IS Monthly-Forecast-Report.
001200*
001210 WORKING-STORAGE         SECTION.
001220*-----------------------
001230 77  PROG-NAME                   PIC X(15) VALUE "EMFCST (2.0.03)".
001240*
001250 01  WS-Data.
001260     03  EM-FCST-STATUS          PIC XX.
001270     03  WS-Page-Lines           BINARY-CHAR UNSIGNED VALUE 56.
001280     03  EM-TBL-SUBSCR           PIC 9(5)   COMP.
001290     03  EM-ROOM-SUBSCR          PIC 99     COMP.
001300     03  EM-EXCH-IX              PIC 99     COMP.
001310     03  EM-EXCH-FOUND           PIC X      VALUE "Y".
001320         88  EM-EXCH-MADE                  VALUE "Y".
001330     03  EM-UC-LEFT              PIC X(15).
001340     03  EM-UC-RIGHT             PIC X(15).
001350     03  EM-HOLD-NAME            PIC X(15).
001360     03  EM-HOLD-COST            PIC S9(7)V9(4) COMP-3.
001370     03  WS-DISP-MONEY           PIC S9(7)V99 COMP-3.
001380*
001390 01  Error-Messages.
001400     03  EM009     PIC X(44) VALUE
001410         "EM009 TOO MANY ROOMS - LIMIT OF 40 HIT.    ".
001420*
001430 COPY "WSEMCALC.COB".
001440 COPY "WSEMROOMS.COB".
001450*
001460 01  EM-FCST-TOTALS.
001470     03  EM-DEV-MONTHLY-TOTAL    PIC S9(7)V9(4) COMP-3 VALUE ZERO.
001480     03  EM-XTRA-MONTHLY         PIC S9(7)V9(4) COMP-3.
001490     03  EM-FCST-GRAND-TOTAL     PIC S9(7)V9(4) COMP-3.
001500*
001510 01  EM-RPT-ROOM-NAME            PIC X(15).
001520 01  EM-RPT-ROOM-COST            PIC S9(7)V99 COMP-3.
001530*       ROUNDED 2-DECIMAL COPY OF EM-ROOM-MONTHLY-COST, FOR
001540*       PRINTING ONLY - THE TABLE ENTRY ITSELF STAYS AT 4
001550*       DECIMALS IN CASE MORE DEVICES ARE STILL TO COME.
001560*
001570 01  EM-PRINT-LINE               PIC X(110).
001580 01  EM-EDIT-MONEY               PIC Z,ZZZ,ZZ9.99.
001590*
001600 01  WS-Test-YMD                 PIC 9(8).
001610 01  WS-Test-Date.
001620     03  WS-Test-Month           PIC 99.
001630     03  WS-Test-Days            PIC 99.
001640     03  WS-Test-Year            PIC 9(4).
001650 01  WS-Test-Date9  REDEFINES WS-Test-Date
001660                                 PIC 9(8).
001670*
001680 01  WS-Date-Formats.
001690     03  WS-Swap                 PIC 99.
001700     03  WS-Date                 PIC X(10) VALUE "99/99/9999".
001710     03  WS-UK REDEFINES WS-Date.
001720         05  WS-Days             PIC 99.
001730         05  FILLER              PIC X.
001740         05  WS-Month            PIC 99.
001750         05  FILLER              PIC X.
001760         05  WS-Year             PIC 9(4).
001770     03  WS-USA REDEFINES WS-Date.
001780         05  WS-USA-Month        PIC 99.
001790         05  FILLER              PIC X.
001800         05  WS-USA-Days         PIC 99.
001810         05  FILLER              PIC X.
001820         05  FILLER              PIC 9(4).
001830     03  WS-Intl REDEFINES WS-Date.
001840         05  WS-Intl-Year        PIC 9(4).
001850         05  FILLER              PIC X.
001860         05  WS-Intl-Month       PIC 99.
001870         05  FILLER              PIC X.
001880         05  WS-Intl-Days        PIC 99.
001890*
001900 REPORT SECTION.
001910*****************
001920*
001930 RD  Monthly-Forecast-Report
001940     CONTROL      FINAL
001950     PAGE LIMIT    WS-Page-Lines
001960     HEADING       1
001970     FIRST DETAIL  6
001980     LAST  DETAIL  WS-Page-Lines.
001990*
002000 01  TYPE PAGE HEADING.
002010     03  LINE  1.
002020         05  COL  1   PIC X(26)
002030                      VALUE "MONTHLY FORECAST (BY ROOM)".
002040     03  LINE  2.
002050         05  COL  1   PIC X(15)  VALUE "Price per kWh: ".
002060         05  COL 16   PIC ZZZ9.9999 SOURCE EM-PRICE-PER-KWH.
002070     03  LINE  4.
002080         05  COL  1   PIC X(15)  VALUE "Room".
002090         05  COL 20   PIC X(22)  VALUE "Expected Monthly Cost".
002100     03  LINE  5.
002110         05  COL  1   PIC X(50)
002120             VALUE "--------------------------------------------------".
002130*
002140 01  Room-Detail     TYPE DETAIL.
002150     03  LINE  PLUS 1.
002160         05  COL  1   PIC X(15)      SOURCE EM-RPT-ROOM-NAME.
002170         05  COL 20   PIC Z,ZZ9.99   SOURCE EM-RPT-ROOM-COST.
002180*
002190 LINKAGE                 SECTION.
002200*************************
002210*
002220 COPY "WSEMCALL.COB".
002230 COPY "WSEMPARM.COB".
002240 COPY "WSEMTAB.COB".
002250 COPY "WSEMFILES.COB".
002260*
002270 PROCEDURE DIVISION USING EM-CALLING-DATA
002280                          EM-PARAM-RECORD
002290                          EM-DEVICE-TABLE
002300                          EM-FILE-DEFS.
002310*******************************************
002320*
002330 AA000-MAIN                  SECTION.
002340*****************************
002350*
002360     MOVE     ZERO TO EM-ROOM-COUNT EM-DEV-MONTHLY-TOTAL.
002370     OPEN     OUTPUT EM-FCST-FILE.
002380     PERFORM  BA010-ACCUMULATE-ONE-DEVICE
002390              VARYING EM-TBL-SUBSCR FROM 1 BY 1
002400              UNTIL EM-TBL-SUBSCR > EM-DEVICE-COUNT.
002410     PERFORM  BB010-SORT-ROOM-TABLE.
002420     INITIATE Monthly-Forecast-Report.
002430     PERFORM  CA010-PRINT-ONE-ROOM
002440              VARYING EM-ROOM-SUBSCR FROM 1 BY 1
002450              UNTIL EM-ROOM-SUBSCR > EM-ROOM-COUNT.
002460     TERMINATE Monthly-Forecast-Report.
002470     PERFORM  CA900-PRINT-SUMMARY.
002480     CLOSE    EM-FCST-FILE.
002490     GOBACK.
002500*
002510 AA000-EXIT.  EXIT SECTION.
002520*
002530 BA010-ACCUMULATE-ONE-DEVICE SECTION.
002540*****************************
002550*
002560*  MONTHLY kWh = WATTAGE X HOURS / 1000 X 30.  MONTHLY COST IS
002570*  THAT FIGURE AT THE RUN RATE.  EACH DEVICE'S MONTHLY COST IS
002580*  FOLDED INTO ITS ROOM'S RUNNING TOTAL, OPENING A NEW ROOM
002590*  ENTRY WHEN THE NAME HAS NOT BEEN SEEN YET THIS RUN.
002600*
002610     COMPUTE  EM-CALC-KWH-DAY ROUNDED =
002620              (EM-TBL-WATTAGE (EM-TBL-SUBSCR) *
002630               EM-TBL-HOURS   (EM-TBL-SUBSCR)) / 1000.
002640     COMPUTE  EM-CALC-COST-AMT (3) ROUNDED =
002650              EM-CALC-KWH-DAY * 30 * EM-PRICE-PER-KWH.
002660     ADD      EM-CALC-COST-AMT (3) TO EM-DEV-MONTHLY-TOTAL.
002670*
002680     MOVE     "N" TO EM-EXCH-FOUND.
002690     PERFORM  BA020-FIND-ONE-ROOM
002700              VARYING EM-ROOM-SUBSCR FROM 1 BY 1
002710              UNTIL EM-ROOM-SUBSCR > EM-ROOM-COUNT
002720              OR EM-EXCH-MADE.
002730     IF       NOT EM-EXCH-MADE
002740              IF   EM-ROOM-COUNT = 40
002750                   DISPLAY EM009
002760                   MOVE 8 TO RETURN-CODE
002770                   STOP RUN
002780              END-IF
002790              ADD 1 TO EM-ROOM-COUNT
002800              MOVE EM-TBL-ROOM (EM-TBL-SUBSCR)
002810                   TO EM-ROOM-NAME (EM-ROOM-COUNT)
002820              MOVE EM-CALC-COST-AMT (3)
002830                   TO EM-ROOM-MONTHLY-COST (EM-ROOM-COUNT)
002840     END-IF.
002850*
002860 BA010-EXIT.  EXIT SECTION.
002870*
002880 BA020-FIND-ONE-ROOM         SECTION.
002890*****************************
002900*
002910     IF       EM-ROOM-NAME (EM-ROOM-SUBSCR) =
002920              EM-TBL-ROOM (EM-TBL-SUBSCR)
002930              ADD EM-CALC-COST-AMT (3)
002940                  TO EM-ROOM-MONTHLY-COST (EM-ROOM-SUBSCR)
002950              MOVE "Y" TO EM-EXCH-FOUND
002960     END-IF.
002970*
002980 BA020-EXIT.  EXIT SECTION.
002990*
003000 BB010-SORT-ROOM-TABLE       SECTION.
003010*****************************
003020*
003030*  A SIMPLE CASE-BLIND EXCHANGE PASS - THE ROOM TABLE NEVER
003040*  HOLDS MORE THAN 40 ENTRIES SO A SORT STEP IS NOT WARRANTED.
003050*  REPEATS UNTIL A WHOLE PASS MAKES NO EXCHANGE.
003060*
003070     IF       EM-ROOM-COUNT < 2
003080              GO TO BB010-EXIT
003090     END-IF.
003100     MOVE     "Y" TO EM-EXCH-FOUND.
003110     PERFORM  BB020-ONE-PASS UNTIL NOT EM-EXCH-MADE.
003120*
003130 BB010-EXIT.  EXIT SECTION.
003140*
003150 BB020-ONE-PASS              SECTION.
003160*****************************
003170*
003180     MOVE     "N" TO EM-EXCH-FOUND.
003190     COMPUTE  EM-EXCH-IX = EM-ROOM-COUNT - 1.
003200     PERFORM  BB030-COMPARE-ONE-PAIR
003210              VARYING EM-ROOM-SUBSCR FROM 1 BY 1
003220              UNTIL EM-ROOM-SUBSCR > EM-EXCH-IX.
003230*
003240 BB020-EXIT.  EXIT SECTION.
003250*
003260 BB030-COMPARE-ONE-PAIR      SECTION.
003270*****************************
003280*
003290     MOVE     EM-ROOM-NAME (EM-ROOM-SUBSCR)   TO EM-UC-LEFT.
003300     MOVE     EM-ROOM-NAME (EM-ROOM-SUBSCR + 1) TO EM-UC-RIGHT.
003310     INSPECT  EM-UC-LEFT CONVERTING
003320              "abcdefghijklmnopqrstuvwxyz" TO
003330              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003340     INSPECT  EM-UC-RIGHT CONVERTING
003350              "abcdefghijklmnopqrstuvwxyz" TO
003360              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003370     IF       EM-UC-LEFT > EM-UC-RIGHT
003380              MOVE EM-ROOM-NAME (EM-ROOM-SUBSCR) TO EM-HOLD-NAME
003390              MOVE EM-ROOM-MONTHLY-COST (EM-ROOM-SUBSCR)
003400                   TO EM-HOLD-COST
003410              MOVE EM-ROOM-NAME (EM-ROOM-SUBSCR + 1)
003420                   TO EM-ROOM-NAME (EM-ROOM-SUBSCR)
003430              MOVE EM-ROOM-MONTHLY-COST (EM-ROOM-SUBSCR + 1)
003440                   TO EM-ROOM-MONTHLY-COST (EM-ROOM-SUBSCR)
003450              MOVE EM-HOLD-NAME
003460                   TO EM-ROOM-NAME (EM-ROOM-SUBSCR + 1)
003470              MOVE EM-HOLD-COST
003480                   TO EM-ROOM-MONTHLY-COST (EM-ROOM-SUBSCR + 1)
003490              MOVE "Y" TO EM-EXCH-FOUND
003500     END-IF.
003510*
003520 BB030-EXIT.  EXIT SECTION.
003530*
003540 CA010-PRINT-ONE-ROOM        SECTION.
003550*****************************
003560*
003570     MOVE     EM-ROOM-NAME (EM-ROOM-SUBSCR) TO EM-RPT-ROOM-NAME.
003580     COMPUTE  EM-RPT-ROOM-COST ROUNDED =
003590              EM-ROOM-MONTHLY-COST (EM-ROOM-SUBSCR).
003600     GENERATE Room-Detail.
003610*
003620 CA010-EXIT.  EXIT SECTION.
003630*
003640 CA900-PRINT-SUMMARY         SECTION.
003650*****************************
003660*
003670     COMPUTE  EM-XTRA-MONTHLY ROUNDED = EM-EXTRA-DAILY-COST * 30.
003680     COMPUTE  EM-FCST-GRAND-TOTAL =
003690              EM-DEV-MONTHLY-TOTAL + EM-XTRA-MONTHLY.
003700*
003710     MOVE     SPACES TO EM-PRINT-LINE.
003720     WRITE    EM-FCST-FILE FROM EM-PRINT-LINE.
003730     COMPUTE  WS-DISP-MONEY ROUNDED = EM-DEV-MONTHLY-TOTAL.
003740     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003750     STRING   "Devices monthly total: " DELIMITED BY SIZE
003760              EM-EDIT-MONEY DELIMITED BY SIZE
003770              INTO EM-PRINT-LINE.
003780     WRITE    EM-FCST-FILE FROM EM-PRINT-LINE.
003790     COMPUTE  WS-DISP-MONEY ROUNDED = EM-XTRA-MONTHLY.
003800     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003810     STRING   "Extra monthly cost:    " DELIMITED BY SIZE
003820              EM-EDIT-MONEY DELIMITED BY SIZE
003830              INTO EM-PRINT-LINE.
003840     WRITE    EM-FCST-FILE FROM EM-PRINT-LINE.
003850     COMPUTE  WS-DISP-MONEY ROUNDED = EM-FCST-GRAND-TOTAL.
003860     MOVE     WS-DISP-MONEY TO EM-EDIT-MONEY.
003870     STRING   "Forecast grand total:  " DELIMITED BY SIZE
003880              EM-EDIT-MONEY DELIMITED BY SIZE
003890              INTO EM-PRINT-LINE.
003900     WRITE    EM-FCST-FILE FROM EM-PRINT-LINE.
003910*
003920 CA900-EXIT.  EXIT SECTION.
003930*
003940 AA999-END-OF-PROGRAM.  EXIT PROGRAM.
003950*
