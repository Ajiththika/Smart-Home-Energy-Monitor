000100****************************************************************
000110*                                                               *
000120*            ENERGY MONITOR - PREDICTIONS / INSIGHTS            *
000130*       PICKS THE TOP 3 DEVICES BY EXPECTED MONTHLY COST        *
000140*       THREE PASSES OVER THE TABLE, NOT A FULL SORT -          *
000150*       ONLY THE FIRST THREE PLACES ARE EVER NEEDED             *
000160*                                                               *
000170****************************************************************
000180*
000190 IDENTIFICATION          DIVISION.
000200*================================
000210*
000220 PROGRAM-ID.             EMPRED.
000230 AUTHOR.                 R J HOLLIS.
000240 INSTALLATION.           APPLEWOOD COMPUTERS - UTILITY SYSTEMS.
000250 DATE-WRITTEN.           28/11/1985.
000260 DATE-COMPILED.
000270 SECURITY.               COPYRIGHT (C) 1985-2026 AND LATER,
000280*                        APPLEWOOD COMPUTERS.  ALL RIGHTS
000290*                        RESERVED.  NOT FOR RESALE OR HIRE.
000300*
000310*    REMARKS.            TOP-3 DEVICE PREDICTIONS REPORT.
000320*                        THIS IS A PLAIN PROJECTION FROM THE
000330*                        AVERAGE DAILY HOURS ON FILE - IT DOES
000340*                        NOT LEARN FROM ANY HISTORY, THERE IS
000350*                        NONE TO LEARN FROM.
000360*
000370*    CALLED MODULES.     NONE.
000380*
000390*    FILES USED.
000400*                        PREDRPT.  PREDICTIONS OUTPUT.
000410*
000420*    ERROR MESSAGES USED.
000430*                        NONE - CALLER (EM000) HAS ALREADY
000440*                        VALIDATED EVERYTHING THIS PROGRAM
000450*                        USES.
000460*
000470* CHANGES:
000480* 28/11/85 RJH  - 1.0.00 CREATED.
000490* 19/08/90 RJH  - 1.0.01 RANK NOW SKIPS A DEVICE ALREADY PICKED
000500*                        ON AN EARLIER PASS, TWO DEVICES WITH
000510*                        THE SAME MONTHLY COST WERE BOTH BEING
000520*                        REPORTED AS RANK 1.
000530* 30/11/98 PDQ  - 1.0.02 YEAR 2000 REVIEW - NO DATE FIELDS USED
000540*                        FOR ANY CALCULATION IN THIS MODULE,
000550*                        SIGNED OFF FOR Y2K.
000560* 28/11/25 RJH  - 2.0.00 REWRITTEN FOR THE DEVICE TABLE PASSED
000570*                        FROM EM000 BY LINKAGE.
000580* 08/12/25 RJH  - 2.0.01 RUNS OF FEWER THAN 3 DEVICES NOW PRINT
000590*                        ONLY AS MANY RANKED LINES AS THERE
000600*                        ARE DEVICES, RATHER THAN PADDING THE
000610*                        REPORT WITH BLANK RANKS.
000620* 13/12/25 RJH  - 2.0.02 THE PREDICTED MONTHLY COST COLUMN WAS
000630*                        PRINTING STRAIGHT FROM A 4-DECIMAL
000640*                        WORKING FIGURE - CHOPPING THE LOW-ORDER
000650*                        DIGITS OFF INSTEAD OF ROUNDING.
000660*                        EM-RPT-COST-MONTH IS NOW A ROUNDED
000670*                        2-DECIMAL COPY OF EM-BEST-COST, TAKEN
000680*                        AT PRINT TIME - THE RANKING COMPARE IN
000690*                        BA020 STILL USES THE 4-DECIMAL FIGURE.
000700*
000710*************************************************************************
000720* COPYRIGHT NOTICE.
000730* ****************
000740*
000750* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS SMART HOME
000760* ENERGY MONITOR SUITE AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS,
000770* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE SAME TERMS AS THE
000780* REST OF THE SUITE - SEE THE FILE COPYING FOR DETAILS.
000790*
000800*************************************************************************
000810*
000820 ENVIRONMENT             DIVISION.
000830*================================
000840*
000850 CONFIGURATION           SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880*
000890 INPUT-OUTPUT             SECTION.
000900 FILE-CONTROL.
000910     SELECT EM-PRED-FILE       ASSIGN TO "PREDRPT"
000920            ORGANIZATION       IS LINE SEQUENTIAL
000930            FILE STATUS        IS EM-PRED-STATUS.
000940*
000950 DATA                    DIVISION.
000960*================================
000970*
000980 FILE                    SECTION.
000990*
001000 FD  EM-PRED-FILE
001010     REPORT IS Predictions-Report.
001020*
001030 WORKING-STORAGE         SECTION.
001040*-----------------------
001050 77  PROG-NAME                   PIC X(15) VALUE "EMPRED (2.0.02)".
001060*
001070 01  WS-Data.
001080     03  EM-PRED-STATUS          PIC XX.
001090     03  WS-Page-Lines           BINARY-CHAR UNSIGNED VALUE 56.
001100     03  EM-TBL-SUBSCR           PIC 9(5)  COMP.
001110     03  EM-RANK-NO              PIC 9     COMP.
001120     03  EM-RANK-LIMIT           PIC 9     COMP.
001130     03  EM-BEST-SUBSCR          PIC 9(5)  COMP.
001140     03  EM-BEST-COST            PIC S9(7)V9(4) COMP-3.
001150*
001160 COPY "WSEMCALC.COB".
001170*
001180 01  EM-PICKED-FLAGS.
001190     03  EM-PICKED-FLAG          PIC X OCCURS 200.
001200*
001210 01  EM-RPT-RANK.
001220     03  EM-RPT-RANK-NO          PIC 9.
001230     03  EM-RPT-ID               PIC X(10).
001240     03  EM-RPT-NAME             PIC X(20).
001250     03  EM-RPT-ROOM             PIC X(15).
001260     03  EM-RPT-KWH-MONTH        PIC S9(7)V9(2) COMP-3.
001270     03  EM-RPT-COST-MONTH       PIC S9(7)V99 COMP-3.
001280*        ROUNDED 2-DECIMAL COPY OF EM-BEST-COST, FOR PRINTING
001290*        ONLY - EM-BEST-COST ITSELF STAYS AT 4 DECIMALS SO THE
001300*        RANK COMPARISON IN BA020 IS NOT AFFECTED BY ROUNDING.
001310*
001320 01  EM-PRINT-LINE               PIC X(110).
001330 01  EM-EDIT-KWH-MONTH           PIC ZZZ,ZZ9.99.
001340 01  EM-EDIT-MONEY               PIC Z,ZZZ,ZZ9.99.
001350*
001360 01  WS-Test-YMD                 PIC 9(8).
001370 01  WS-Test-Date.
001380     03  WS-Test-Month           PIC 99.
001390     03  WS-Test-Days            PIC 99.
001400     03  WS-Test-Year            PIC 9(4).
001410 01  WS-Test-Date9  REDEFINES WS-Test-Date
001420                                 PIC 9(8).
001430*
001440 01  WS-Date-Formats.
001450     03  WS-Swap                 PIC 99.
001460     03  WS-Date                 PIC X(10) VALUE "99/99/9999".
001470     03  WS-UK REDEFINES WS-Date.
001480         05  WS-Days             PIC 99.
001490         05  FILLER              PIC X.
001500         05  WS-Month            PIC 99.
001510         05  FILLER              PIC X.
001520         05  WS-Year             PIC 9(4).
001530     03  WS-USA REDEFINES WS-Date.
001540         05  WS-USA-Month        PIC 99.
001550         05  FILLER              PIC X.
001560         05  WS-USA-Days         PIC 99.
001570         05  FILLER              PIC X.
001580         05  FILLER              PIC 9(4).
001590     03  WS-Intl REDEFINES WS-Date.
001600         05  WS-Intl-Year        PIC 9(4).
001610         05  FILLER              PIC X.
001620         05  WS-Intl-Month       PIC 99.
001630         05  FILLER              PIC X.
001640         05  WS-Intl-Days        PIC 99.
001650*
001660 REPORT SECTION.
001670*****************
001680*
001690 RD  Predictions-Report
001700     CONTROL      FINAL
001710     PAGE LIMIT    WS-Page-Lines
001720     HEADING       1
001730     FIRST DETAIL  5
001740     LAST  DETAIL  WS-Page-Lines.
001750*
001760 01  TYPE PAGE HEADING.
001770     03  LINE  1.
001780         05  COL  1   PIC X(24)
001790                      VALUE "PREDICTIONS / INSIGHTS".
001800     03  LINE  3.
001810         05  COL  1   PIC X(34)
001820             VALUE "Top devices by expected monthly cost:".
001830*
001840 01  Rank-Detail     TYPE DETAIL.
001850     03  LINE  PLUS 1.
001860         05  COL  1   PIC 9          SOURCE EM-RPT-RANK-NO.
001870         05  COL  2   PIC X(2)       VALUE ". ".
001880         05  COL  4   PIC X(10)      SOURCE EM-RPT-ID.
001890         05  COL 15   PIC X(20)      SOURCE EM-RPT-NAME.
001900         05  COL 36   PIC X(2)       VALUE " (".
001910         05  COL 38   PIC X(15)      SOURCE EM-RPT-ROOM.
001920         05  COL 53   PIC X(5)       VALUE ") -> ".
001930         05  COL 58   PIC ZZZ,ZZ9.99 SOURCE EM-RPT-KWH-MONTH.
001940         05  COL 70   PIC X(10)      VALUE " kWh/mo, $".
001950         05  COL 80   PIC Z,ZZZ,ZZ9.99 SOURCE EM-RPT-COST-MONTH.
001960         05  COL 96   PIC X(6)       VALUE "/mo".
001970*
001980 LINKAGE                 SECTION.
001990*************************
002000*
002010 COPY "WSEMCALL.COB".
002020 COPY "WSEMPARM.COB".
002030 COPY "WSEMTAB.COB".
002040 COPY "WSEMFILES.COB".
002050*
002060 PROCEDURE DIVISION USING EM-CALLING-DATA
002070                          EM-PARAM-RECORD
002080                          EM-DEVICE-TABLE
002090                          EM-FILE-DEFS.
002100*******************************************
002110*
002120 AA000-MAIN                  SECTION.
002130*****************************
002140*
002150     OPEN     OUTPUT EM-PRED-FILE.
002160     PERFORM  BA005-RESET-ONE-FLAG
002170              VARYING EM-TBL-SUBSCR FROM 1 BY 1
002180              UNTIL EM-TBL-SUBSCR > 200.
002190     INITIATE Predictions-Report.
002200     IF       EM-DEVICE-COUNT < 3
002210              MOVE EM-DEVICE-COUNT TO EM-RANK-LIMIT
002220     ELSE
002230              MOVE 3 TO EM-RANK-LIMIT
002240     END-IF.
002250     PERFORM  BA010-PICK-ONE-RANK
002260              VARYING EM-RANK-NO FROM 1 BY 1
002270              UNTIL EM-RANK-NO > EM-RANK-LIMIT.
002280     TERMINATE Predictions-Report.
002290     PERFORM  CA900-PRINT-NOTE.
002300     CLOSE    EM-PRED-FILE.
002310     GOBACK.
002320*
002330 AA000-EXIT.  EXIT SECTION.
002340*
002350 BA005-RESET-ONE-FLAG        SECTION.
002360*****************************
002370*
002380     MOVE     "N" TO EM-PICKED-FLAG (EM-TBL-SUBSCR).
002390*
002400 BA005-EXIT.  EXIT SECTION.
002410*
002420 BA010-PICK-ONE-RANK         SECTION.
002430*****************************
002440*
002450*  ONE PASS PER RANK - FINDS THE HIGHEST-MONTHLY-COST DEVICE
002460*  NOT ALREADY PICKED ON AN EARLIER PASS, FLAGS IT PICKED,
002470*  THEN PRINTS IT.  SIMPLER THAN SORTING THE WHOLE TABLE WHEN
002480*  ONLY THE TOP 3 PLACES ARE EVER WANTED.
002490*
002500     MOVE     ZERO TO EM-BEST-SUBSCR.
002510     MOVE     ZERO TO EM-BEST-COST.
002520     PERFORM  BA020-TEST-ONE-DEVICE
002530              VARYING EM-TBL-SUBSCR FROM 1 BY 1
002540              UNTIL EM-TBL-SUBSCR > EM-DEVICE-COUNT.
002550     IF       EM-BEST-SUBSCR = ZERO
002560              GO TO BA010-EXIT
002570     END-IF.
002580     MOVE     "Y" TO EM-PICKED-FLAG (EM-BEST-SUBSCR).
002590*
002600     MOVE     EM-RANK-NO             TO EM-RPT-RANK-NO.
002610     MOVE     EM-TBL-ID   (EM-BEST-SUBSCR) TO EM-RPT-ID.
002620     MOVE     EM-TBL-NAME (EM-BEST-SUBSCR) TO EM-RPT-NAME.
002630     MOVE     EM-TBL-ROOM (EM-BEST-SUBSCR) TO EM-RPT-ROOM.
002640     COMPUTE  EM-CALC-KWH-DAY ROUNDED =
002650              (EM-TBL-WATTAGE (EM-BEST-SUBSCR) *
002660               EM-TBL-HOURS   (EM-BEST-SUBSCR)) / 1000.
002670     COMPUTE  EM-RPT-KWH-MONTH ROUNDED = EM-CALC-KWH-DAY * 30.
002680     COMPUTE  EM-RPT-COST-MONTH ROUNDED = EM-BEST-COST.
002690     GENERATE Rank-Detail.
002700*
002710 BA010-EXIT.  EXIT SECTION.
002720*
002730 BA020-TEST-ONE-DEVICE       SECTION.
002740*****************************
002750*
002760     IF       EM-PICKED-FLAG (EM-TBL-SUBSCR) = "Y"
002770              GO TO BA020-EXIT
002780     END-IF.
002790     COMPUTE  EM-CALC-KWH-DAY ROUNDED =
002800              (EM-TBL-WATTAGE (EM-TBL-SUBSCR) *
002810               EM-TBL-HOURS   (EM-TBL-SUBSCR)) / 1000.
002820     COMPUTE  EM-CALC-COST-AMT (3) ROUNDED =
002830              EM-CALC-KWH-DAY * 30 * EM-PRICE-PER-KWH.
002840     IF       EM-CALC-COST-AMT (3) > EM-BEST-COST
002850              MOVE EM-CALC-COST-AMT (3) TO EM-BEST-COST
002860              MOVE EM-TBL-SUBSCR        TO EM-BEST-SUBSCR
002870     END-IF.
002880*
002890 BA020-EXIT.  EXIT SECTION.
002900*
002910 CA900-PRINT-NOTE            SECTION.
002920*****************************
002930*
002940     MOVE     SPACES TO EM-PRINT-LINE.
002950     WRITE    EM-PRED-FILE FROM EM-PRINT-LINE.
002960     MOVE     "Note: This is a simple projection based on average daily hours (no time-series learning)."
002970              TO EM-PRINT-LINE.
002980     WRITE    EM-PRED-FILE FROM EM-PRINT-LINE.
002990*
003000 CA900-EXIT.  EXIT SECTION.
003010*
003020 AA999-END-OF-PROGRAM.  EXIT PROGRAM.
003030*
