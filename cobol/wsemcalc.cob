000100*****************************************************
000110*                                                   *
000120*   WORKING BLOCK FOR PER-DEVICE COMPUTED VALUES   *
000130*                                                   *
000140*                                                   *
000150*****************************************************
000160*
000170* FILLED IN BY BA010-COMPUTE-DEVICE-COSTS IN EACH
000180* REPORT PROGRAM, FROM THE RAW WATTAGE/HOURS HELD ON
000190* THE DEVICE TABLE ENTRY AND THE RATE ON THE PARAMETER
000200* RECORD.  KEPT AS ONE BLOCK SO A CALLER CAN PASS IT
000210* AROUND WITHOUT NAMING EVERY FIELD.
000220*
000230* EM-CALC-COST-AMT IS A PLAIN 3-DEEP ARRAY - (1) DAILY
000240* (2) WEEKLY (3) MONTHLY, ALL THREE BEING MONEY AT THE
000250* SAME SCALE.
000260*
000270* 24/11/25 RJH - CREATED.
000280* 30/11/25 RJH - SPLIT KWH/DAY FROM KWH/MONTH, THEY
000290*                ROUND TO A DIFFERENT NUMBER OF PLACES
000300*                AT DISPLAY TIME SO THEY CANNOT SHARE A
000310*                PICTURE.
000320* 13/12/25 RJH - ADDED EM-DISP-COST-AMT.  EM-CALC-COST-AMT
000330*                IS CARRIED TO 4 DECIMALS SO THE WEEKLY/
000340*                MONTHLY MULTIPLES AND THE RUN TOTALS STAY
000350*                ACCURATE - A PLAIN MOVE OF THAT INTO A
000360*                2-DECIMAL PRINT PICTURE JUST CHOPS THE
000370*                LOW-ORDER DIGITS OFF INSTEAD OF ROUNDING.
000380*                EACH CALLER NOW COMPUTES THIS ROUNDED,
000390*                2-DECIMAL COPY FOR DISPLAY AND LEAVES THE
000400*                4-DECIMAL FIGURE ALONE FOR FURTHER MATHS.
000410*
000420 01  EM-CALC-BLOCK.
000430     03  EM-CALC-KWH-DAY       PIC S9(5)V9(3)
000440                                COMP-3.
000450     03  EM-CALC-KWH-MONTH     PIC S9(7)V9(2)
000460                                COMP-3.
000470     03  EM-CALC-COST-AMT      PIC S9(7)V9(4)
000480                                COMP-3 OCCURS 3.
000490*        (1) DAILY COST (2) WEEKLY COST (3) MONTHLY COST
000500     03  EM-DISP-COST-AMT      PIC S9(7)V99
000510                                COMP-3 OCCURS 3.
000520*        ROUNDED 2-DECIMAL COPY OF EM-CALC-COST-AMT, FOR
000530*        PRINTING ONLY - SEE THE 13/12/25 CHANGE ABOVE.
000540     03  FILLER                PIC X(4).
000550*
