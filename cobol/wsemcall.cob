000100*****************************************************
000110*                                                   *
000120*   CALLING / CALLED LINKAGE WORK AREA              *
000130*   PASSED FROM EM000 TO EACH REPORT SUB-PROGRAM    *
000140*                                                   *
000150*****************************************************
000160*
000170* 19/11/25 RJH - CREATED, A PLAIN CALLED/CALLER/TERM-CODE
000180*                BLOCK LIKE EVERY OTHER SUB-PROGRAM CALL
000190*                IN THE SUITE USES, TRIMMED DOWN TO WHAT
000200*                THE MONITOR RUN ACTUALLY NEEDS.
000210* 03/12/25 RJH - ADDED EM-DEVICE-COUNT SO A CALLED
000220*                PROGRAM NEVER HAS TO RE-COUNT THE
000230*                TABLE ITSELF.
000240* 11/12/25 RJH - BACKED OUT THE 03/12/25 CHANGE.
000250*                EM-DEVICE-TABLE CARRIES ITS OWN
000260*                EM-DEVICE-COUNT AHEAD OF THE OCCURS
000270*                ARRAYS, AND EVERY CALLED PROGRAM ALREADY
000280*                RECEIVES THAT COPYBOOK - A SECOND COUNT
000290*                FIELD HERE JUST GAVE US TWO UNQUALIFIED
000300*                EM-DEVICE-COUNTS IN THE SAME PROGRAM.
000310*
000320 01  EM-CALLING-DATA.
000330     03  EM-CALLED           PIC X(8).
000340     03  EM-CALLER           PIC X(8).
000350     03  EM-TERM-CODE        PIC 99.
000360     03  EM-RUN-DATE         PIC X(10).
000370     03  FILLER              PIC X(8).
000380*
