000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR APPLIANCE DEVICE         *
000130*       ENTRY, HELD IN THE EM-DEVICE-TABLE IN      *
000140*       EM000 AND PASSED ON TO EMCOST/EMFCST/       *
000150*       EMPRED BY LINKAGE                           *
000160*                                                   *
000170*****************************************************
000180*   TABLE ENTRY SIZE 96 BYTES.
000190*
000200* ONE ENTRY PER APPLIANCE LOADED FROM THE DELIMITED
000210* APPLIANCE FILE.  NOTHING IS MOVED INTO THIS AREA UNTIL
000220* BA040-SPLIT-LINE HAS ALREADY CONFIRMED THE FIELD COUNT,
000230* AND NOTHING IS COPIED OUT OF IT TO THE DEVICE TABLE
000240* UNTIL BA020 HAS PASSED EVERY VALIDATION RULE - SO THE
000250* SCRATCH AREA NEVER NEEDS A STATUS BYTE OF ITS OWN.
000260*
000270* 23/11/25 RJH - CREATED.
000280* 01/12/25 RJH - ADDED EM-DEVICE-STATUS AND EM-DEVICE-
000290*                LINE-NO, MEANING TO REPORT A DUPLICATE
000300*                AGAINST THE SOURCE LINE RATHER THAN JUST
000310*                THE DEVICE ID.
000320* 09/12/25 RJH - BACKED OUT THE 01/12/25 FIELDS. THIS
000330*                AREA HOLDS ONE LINE AT A TIME AND IS
000340*                OVERWRITTEN ON THE NEXT READ, SO NEITHER
000350*                FIELD EVER HAD ANYWHERE TO REPORT FROM -
000360*                EM-LINE-COUNT IN EM000 ALREADY CARRIES
000370*                THE SOURCE LINE NUMBER FOR EVERY EM003/
000380*                EM004 MESSAGE.  PADDED BACK OUT TO A
000390*                ROUND 96 BYTES, GIVES US SOME ROOM IF
000400*                ANOTHER FIELD TURNS UP.
000410*
000420 01  EM-DEVICE-ENTRY.
000430     05  EM-DEVICE-ID          PIC X(10).
000440     05  EM-DEVICE-NAME        PIC X(20).
000450     05  EM-ROOM-LOCATION      PIC X(15).
000460     05  EM-DEVICE-WATTAGE     PIC S9(5)V9(2)
000470                               COMP-3.
000480     05  EM-HOURS-PER-DAY      PIC S9(2)V9(2)
000490                               COMP-3.
000500     05  EM-DEVICE-FLAGS       OCCURS 3.
000510         07  EM-DEVICE-FLAG    PIC X.
000520*            (1) SPARE  (2) SPARE  (3) SPARE
000530     05  EM-DEVICE-RESERVED.
000540         07  EM-RESERVED-AMT   PIC S9(5)V99
000550                                COMP-3 OCCURS 2.
000560         07  FILLER            PIC X(6).
000570     05  FILLER                PIC X(14).
000580*
