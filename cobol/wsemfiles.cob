000100*****************************************************
000110*                                                   *
000120*   FILE NAME TABLE                                *
000130*   ONE ENTRY PER FILE USED BY THE MONITOR RUN     *
000140*                                                   *
000150*****************************************************
000160*
000170* FILES USED BY THE ENERGY MONITOR BATCH RUN, IN THE
000180* SAME TABLE-PLUS-REDEFINES SHAPE THE SHOP USES FOR
000190* ITS LARGER SYSTEM FILE-NAME TABLE, CUT DOWN TO THE
000200* FOUR FILES THIS RUN ACTUALLY OPENS.
000210*
000220* 21/11/25 RJH - CREATED.
000230* 05/12/25 RJH - RENUMBERED AFTER DROPPING THE SPARE
000240*                5TH SLOT, NOBODY ASKED FOR IT.
000250*
000260 01  EM-FILE-DEFS.
000270     02  EM-FILE-DEFS-AREA.
000280         03  EM-FILE-01      PIC X(64)
000290                              VALUE "appliances.dat".
000300         03  EM-FILE-02      PIC X(64)
000310                              VALUE "costs_report.txt".
000320         03  EM-FILE-03      PIC X(64)
000330                              VALUE "monthly_forecast.txt".
000340         03  EM-FILE-04      PIC X(64)
000350                              VALUE "predictions.txt".
000360     02  FILLER REDEFINES EM-FILE-DEFS-AREA.
000370         03  EM-FILE-NAMES   PIC X(64) OCCURS 4.
000380     02  EM-FILE-DEFS-COUNT  BINARY-SHORT VALUE 4.
000390*
