000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR THE RUN PARAMETER FILE   *
000130*       USES RRN = 1                               *
000140*                                                   *
000150*****************************************************
000160*   FILE SIZE 128 BYTES.
000170*
000180* THE THREE RATES ON THIS RECORD DRIVE EVERY DOLLAR
000190* FIGURE THE RUN PRINTS - GET THEM WRONG AND ALL
000200* THREE REPORTS ARE WRONG, SO EM000 VALIDATES THEM
000210* BEFORE A SINGLE DEVICE RECORD IS EVEN OPENED.
000220*
000230* 22/11/25 RJH - CREATED.
000240* 28/11/25 RJH - ADDED EM-PARM-PAGE-LINES/WIDTH SO THE
000250*                PAGE SHAPE IS SET ONCE HERE RATHER
000260*                THAN HARD-CODED IN EVERY REPORT
000270*                PROGRAM.
000280* 14/01/26 RJH - CURRENCY SIGN DEFAULTED TO "$", CHANGE
000290*                IF THIS EVER LEAVES THE US MARKET.
000300*
000310 01  EM-PARAM-RECORD.
000320     03  EM-PARM-BLOCK.
000330         05  EM-PRICE-PER-KWH      PIC S9(3)V9(4)
000340                                    COMP-3.
000350         05  EM-EXTRA-DAILY-COST   PIC S9(5)V9(2)
000360                                    COMP-3.
000370         05  EM-THRESHOLD-KWH      PIC S9(5)V9(2)
000380                                    COMP-3.
000390         05  EM-PARM-CURRENCY-SIGN PIC X
000400                                    VALUE "$".
000410         05  EM-PARM-DATE-FORM     PIC 9
000420                                    VALUE 2.
000430*            1 = DD/MM/CCYY   2 = MM/DD/CCYY
000440         05  EM-PARM-PAGE-LINES    PIC 99
000450                                    VALUE 56.
000460         05  EM-PARM-PAGE-WIDTH    PIC 999
000470                                    VALUE 90.
000480         05  EM-PARM-DEBUG         PIC X
000490                                    VALUE "N".
000500     03  FILLER                    PIC X(40).
000510*
