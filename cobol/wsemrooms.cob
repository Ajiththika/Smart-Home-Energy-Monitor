000100*****************************************************
000110*                                                   *
000120*   ROOM ACCUMULATOR TABLE FOR THE MONTHLY          *
000130*       FORECAST CONTROL BREAK                     *
000140*                                                   *
000150*                                                   *
000160*                                                   *
000170*****************************************************
000180*
000190* BUILT BY EMFCST IN LOAD ORDER - THE DEVICE FILE IS
000200* NOT GUARANTEED SORTED BY ROOM, SO EACH DEVICE'S
000210* MONTHLY COST IS ADDED INTO THE MATCHING ROOM ENTRY,
000220* A NEW ROOM BEING OPENED WHEN THE NAME IS NOT FOUND.
000230* THE TABLE IS THEN RESEQUENCED INTO ROOM-NAME ORDER
000240* BY BB010-SORT-ROOM-TABLE BEFORE THE REPORT IS RUN.
000250*
000260* 25/11/25 RJH - CREATED.
000270* 02/12/25 RJH - RAISED THE OCCURS FROM 20 TO 40 AFTER
000280*                THE KITCHEN/UTILITY/GARAGE/ATTIC/
000290*                BASEMENT TEST FILE STILL HAD ROOM TO
000300*                SPARE - NO SENSE BEING MEAN ABOUT IT.
000310* 13/12/25 RJH - EM-ROOM-MONTHLY-COST STAYS AT 4 DECIMALS,
000320*                IT IS STILL BEING ADDED TO AS EACH DEVICE
000330*                IS ACCUMULATED.  EMFCST NOW TAKES A ROUNDED
000340*                2-DECIMAL COPY OF IT FOR PRINTING ONLY -
000350*                SEE EM-RPT-ROOM-COST IN EMFCST ITSELF.
000360* 14/12/25 RJH - THE 40-ENTRY LIMIT BELOW IS NOW ENFORCED BY
000370*                BA010-ACCUMULATE-ONE-DEVICE IN EMFCST ITSELF
000380*                BEFORE A NEW ENTRY IS OPENED (MESSAGE EM009) -
000390*                RAISE BOTH TOGETHER IF THIS EVER NEEDS TO GROW.
000400*
000410 01  EM-ROOM-TOTALS.
000420     03  EM-ROOM-COUNT         PIC 99
000430                                COMP.
000440     03  EM-ROOM-ENTRY OCCURS 40 INDEXED BY EM-ROOM-IX.
000450         05  EM-ROOM-NAME        PIC X(15).
000460         05  EM-ROOM-MONTHLY-COST
000470                                  PIC S9(7)V9(4)
000480                                  COMP-3.
000490     03  FILLER                PIC X(20).
000500*
