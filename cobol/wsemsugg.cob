000100*****************************************************
000110*                                                   *
000120*   EFFICIENCY-SUGGESTION RULE TABLE                *
000130*                                                   *
000140*                                                   *
000150*                                                   *
000160*****************************************************
000170*
000180* THREE RULES, LOADED BY BA900-SET-SUGGESTION-RULES
000190* AT THE START OF A RUN SINCE A GROUP OCCURS ENTRY
000200* CANNOT CARRY ITS OWN VALUE CLAUSE.  EM-SUGG-TEST
000210* SAYS WHICH DEVICE FIELD THE LIMIT IS CHECKED
000220* AGAINST - H = HOURS/DAY HIGH, W = WATTAGE HIGH,
000230* L = HOURS/DAY LOW (BUT NOT ZERO).
000240*
000250* 26/11/25 RJH - CREATED.
000260* 03/12/25 RJH - WIDENED EM-SUGG-TEXT FROM 50 TO 60,
000270*                THE WATTAGE WARNING DID NOT FIT.
000280* 13/12/25 RJH - WIDENED EM-SUGG-TEXT FROM 60 TO 70 SO
000290*                THE HIGH/LOW HOURS WORDING COULD MATCH
000300*                OPERATIONS' OWN WORDING IN FULL INSTEAD
000310*                OF BEING SHORTENED DOWN TO FIT.
000320*
000330 01  EM-SUGGESTION-RULES.
000340     03  EM-SUGG-ENTRIES-USED  PIC 99.
000350     03  EM-SUGG-RULE OCCURS 3.
000360         05  EM-SUGG-TEST       PIC X.
000370         05  EM-SUGG-LIMIT      PIC S9(5)V99
000380                                 COMP-3.
000390         05  EM-SUGG-TEXT       PIC X(70).
000400     03  FILLER                PIC X(10).
000410*
