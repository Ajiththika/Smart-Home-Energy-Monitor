000100******************************************************
000110*                                                   *
000120*   IN-MEMORY DEVICE TABLE                          *
000130*   BUILT BY EM000, PASSED BY LINKAGE TO EACH OF    *
000140*   EMCOST / EMFCST / EMPRED SO NONE OF THEM HAS    *
000150*   TO RE-READ OR RE-VALIDATE THE APPLIANCE FILE    *
000160*                                                   *
000170******************************************************
000180*
000190* FLAT PARALLEL ARRAYS, ONE SLOT PER LOADED DEVICE, IN THE
000200* SAME SHAPE THIS SHOP USES FOR ANY RUN-LENGTH ACCUMULATOR
000210* TABLE - ONE SUBSCRIPT TIES ALL FIVE ARRAYS TO THE SAME
000220* DEVICE.
000230*
000240* MAXIMUM 200 DEVICES PER RUN.  A 201ST INPUT RECORD IS A
000250* DATA-FILE ERROR (EM006) AND ABORTS THE RUN, THE SAME AS
000260* ANY OTHER VALIDATION FAILURE - SEE EM000 BA020.
000270*
000280* 27/11/25 RJH - CREATED.
000290* 04/12/25 RJH - DROPPED THE SEPARATE STATUS BYTE ARRAY,
000300*                NOTHING EVER GOES INTO THE TABLE UNLESS
000310*                IT HAS ALREADY PASSED VALIDATION.
000320* 11/12/25 RJH - THIS IS THE ONLY PLACE EM-DEVICE-COUNT IS
000330*                KEPT NOW - SEE WSEMCALL CHANGE LOG.
000340*
000350 01  EM-DEVICE-TABLE.
000360     03  EM-DEVICE-COUNT       PIC 9(5)      COMP.
000370     03  EM-TBL-ID             PIC X(10)     OCCURS 200.
000380     03  EM-TBL-NAME           PIC X(20)     OCCURS 200.
000390     03  EM-TBL-ROOM           PIC X(15)     OCCURS 200.
000400     03  EM-TBL-WATTAGE        PIC S9(5)V9(2)
000410                                COMP-3        OCCURS 200.
000420     03  EM-TBL-HOURS          PIC S9(2)V9(2)
000430                                COMP-3        OCCURS 200.
000440     03  FILLER                PIC X(10).
000450*
